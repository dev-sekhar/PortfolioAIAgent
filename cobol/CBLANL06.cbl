000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLANL06.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        IHCC COMPUTER SCIENCE DEPT.
000140 DATE-WRITTEN.        11/14/88.
000150 DATE-COMPILED.       11/18/88.
000160 SECURITY.            UNCLASSIFIED.
000170*****************************************************************
000180* THIS PROGRAM IS CASE PROBLEM #6.                              *
000190* DAILY PORTFOLIO VALUATION AND PERFORMANCE BATCH.              *
000200* POSTS FETCHED PRICES, VALUES EACH OF ONE OWNER'S PORTFOLIOS,  *
000210* RANKS HOLDINGS BY GAIN/LOSS, AND BUILDS A PERFORMANCE         *
000220* NOTIFICATION DOCUMENT FOR THAT OWNER.                         *
000230*****************************************************************
000240*    CHANGE LOG
000250*    ----------
000260*    11/14/88 AL   CP6-001  ORIGINAL CODING - VALUATION ONLY.
000270*    11/18/88 AL   CP6-002  ADDED PERFORMANCE CALC AND SORT.
000280*    11/30/88 AL   CP6-004  ADDED PRICE POSTING STEP AHEAD OF
000290*                           VALUATION/PERFORMANCE (STOCKPRICE
000300*                           MUST BE CURRENT BEFORE EITHER RUNS).
000310*    12/12/88 AL   CP6-006  ADDED STALENESS WARNING PER PROF.
000320*                           LINDQUIST'S REVIEW NOTES.
000330*    1/09/89  AL   CP6-009  ADDED NOTIFICATION DOCUMENT BUILD.
000340*    1/24/89  AL   CP6-011  ACTION PARM NOW DEFAULTS TO BOTH.
000350*    6/08/90  RT   CP6-014  PRICE BOUNDS CHECK ADDED (DEPT.
000360*                           WANTS BAD TICKS KEPT OUT OF MASTER).
000370*    2/11/91  RT   CP6-019  FIXED GRAND TOTAL ROUNDING ON
000380*                           VALUATION SUMMARY - WAS TRUNCATING.
000390*    6/02/92  CM   CP6-023  ADDED NOTIFICATION SKIP WHEN FEATURE
000400*                           FLAG IS OFF - SEE REGISTRAR MEMO.
000410*    1/14/93  CM   CP6-027  PERFORMANCE SORT NOW PUTS MISSING
000420*                           PERFORMANCE HOLDINGS LAST, NOT FIRST.
000430*    8/30/94  CM   CP6-030  OWNER PARM BLANK NOW ABORTS THE RUN
000440*                           INSTEAD OF PROCESSING ALL OWNERS.
000450*    11/09/98 DP   CP6-033  SWITCHED RUN-DATE CARD TO 4-DIGIT
000460*                           YEAR (WAS 2-DIGIT, Y2K CLEANUP).
000470*    3/17/99  DP   CP6-036  DAY-SERIAL CALC REWRITTEN TO HANDLE
000480*                           LEAP YEARS AFTER STALENESS MISFIRED
000490*                           ON 2/29.
000500*    11/08/00 DP   CP6-041  ADDITIONAL-QTY BLANK/NONNUMERIC NOW
000510*                           TREATED AS ZERO PER REGISTRAR ASK.
000520*    4/22/03  JH   CP6-044  CURRENT-PRICE TABLE NOW KEEPS THE
000530*                           MAX PRICE-DATE PER SYMBOL INSTEAD OF
000540*                           LAST ONE READ.
000550*    7/15/09  MK   CP6-047  ADDED NOTIFY PARM CARD - FLAG WAS
000560*                           HARDWIRED OFF SINCE CP6-023, NOTICE
000570*                           STEP COULD NEVER FIRE.  SEE HELP DESK
000580*                           TICKET 09-0608.
000590*    7/15/09  MK   CP6-048  WIDENED PV-PORTFOLIO AND THE PRICE
000600*                           SOURCE FIELDS TO FULL REGISTRAR FILE
000610*                           WIDTH - WERE TRUNCATING LAST BYTE.
000620*    7/22/09  MK   CP6-050  FIXED EMPTY-FEED CHECK IN PRICE
000630*                           POSTING - WAS TESTING FEED STATUS
000640*                           BEFORE THE FIRST READ, SO THE WARNING
000650*                           NEVER FIRED ON AN EMPTY FEED DECK.
000660*    9/02/09  MK   CP6-051  PERFORMANCE PCT WAS ROUNDED TO 4
000670*                           DECIMALS THEN MOVED INTO THE 2-
000680*                           DECIMAL FIELD, WHICH TRUNCATES, NOT
000690*                           ROUNDS.  NOW ROUNDS STRAIGHT INTO THE
000700*                           2-DECIMAL FIELD.  AUDITOR TICKET
000710*                           09-0714.
000720*    9/10/09  MK   CP6-052  STALENESS CHECK WAS SCANNING THE
000730*                           WHOLE CURRENT-PRICE TABLE AND COULD
000740*                           NAME A SYMBOL THE OWNER NEVER HELD.
000750*                           NOW SCANS A TABLE OF THE OWNER'S OWN
000760*                           SYMBOLS BUILT OFF THE PORTFOLIO READ.
000770*                           AUDITOR TICKET 09-0714.
000780*****************************************************************
000790 ENVIRONMENT DIVISION.                                            
000800 CONFIGURATION SECTION.                                           
000810 SPECIAL-NAMES.                                                   
000820     C01 IS TOP-OF-FORM.                                          
000830 INPUT-OUTPUT SECTION.                                            
000840 FILE-CONTROL.                                                    
000850                                                                  
000860     SELECT PORTFOLIO                                             
000870         ASSIGN TO PORTFOLIO                                      
000880         ORGANIZATION IS LINE SEQUENTIAL                          
000890         FILE STATUS IS C-PORT-STATUS.                            
000900                                                                  
000910     SELECT PRICEFEED                                             
000920         ASSIGN TO PRICEFEED                                      
000930         ORGANIZATION IS LINE SEQUENTIAL                          
000940         FILE STATUS IS C-FEED-STATUS.                            
000950                                                                  
000960     SELECT STOCKPRICE                                            
000970         ASSIGN TO STOCKPRICE                                     
000980         ORGANIZATION IS INDEXED                                  
000990         ACCESS MODE IS DYNAMIC                                   
001000         RECORD KEY IS PR-SYMBOL                                  
001010         FILE STATUS IS C-PRICE-STATUS.                           
001020                                                                  
001030     SELECT PORTFOLIOVALUE                                        
001040         ASSIGN TO PORTVALU                                       
001050         ORGANIZATION IS INDEXED                                  
001060         ACCESS MODE IS DYNAMIC                                   
001070         RECORD KEY IS PV-KEY                                     
001080         FILE STATUS IS C-PVAL-STATUS.                            
001090                                                                  
001100     SELECT VALRPT                                                
001110         ASSIGN TO VALRPT                                         
001120         ORGANIZATION IS RECORD SEQUENTIAL.                       
001130                                                                  
001140     SELECT PERFRPT                                               
001150         ASSIGN TO PERFRPT                                        
001160         ORGANIZATION IS RECORD SEQUENTIAL.                       
001170                                                                  
001180     SELECT NOTICEOUT                                             
001190         ASSIGN TO NOTICEOUT                                      
001200         ORGANIZATION IS RECORD SEQUENTIAL.                       
001210                                                                  
001220 DATA DIVISION.                                                   
001230 FILE SECTION.                                                    
001240                                                                  
001250 FD  PORTFOLIO                                                    
001260     LABEL RECORD IS STANDARD                                     
001270     RECORD CONTAINS 73 CHARACTERS                                
001280     DATA RECORD IS I-REC.                                        
001290                                                                  
001300 01  I-REC.                                                       
001310     05  I-OWNER                PIC X(15).                        
001320     05  I-PORTFOLIO             PIC X(15).                       
001330     05  I-SYMBOL                PIC X(12).                       
001340     05  I-PUR-PRICE             PIC S9(7)V99.                    
001350     05  I-PUR-QTY               PIC S9(7).                       
001360     05  I-PUR-QTY-X REDEFINES I-PUR-QTY                          
001370                                 PIC X(07).                       
001380     05  I-ADD-QTY               PIC S9(7).                       
001390     05  I-ADD-QTY-X REDEFINES I-ADD-QTY                          
001400                                 PIC X(07).                       
001410     05  FILLER                  PIC X(08).                       
001420                                                                  
001430 FD  PRICEFEED                                                    
001440     LABEL RECORD IS STANDARD                                     
001450     RECORD CONTAINS 39 CHARACTERS                                
001460     DATA RECORD IS FP-REC.                                       
001470                                                                  
001480 01  FP-REC.
001490     05  FP-SYMBOL               PIC X(12).
001500     05  FP-PRICE                PIC S9(7)V99.
001510     05  FP-PRICE-X REDEFINES FP-PRICE
001520                                 PIC X(09).
001530     05  FP-PRICE-DATE           PIC X(10).
001540     05  FP-SOURCE               PIC X(08).
001550                                                                  
001560 FD  STOCKPRICE                                                   
001570     LABEL RECORD IS STANDARD                                     
001580     RECORD CONTAINS 39 CHARACTERS                                
001590     DATA RECORD IS PR-RECORD.                                    
001600                                                                  
001610 01  PR-RECORD.
001620     05  PR-SYMBOL               PIC X(12).
001630     05  PR-PRICE                PIC S9(7)V99.
001640     05  PR-PRICE-DATE           PIC X(10).
001650     05  PR-SOURCE               PIC X(08).
001660                                                                  
001670 FD  PORTFOLIOVALUE                                               
001680     LABEL RECORD IS STANDARD                                     
001690     RECORD CONTAINS 53 CHARACTERS                                
001700     DATA RECORD IS PV-RECORD.                                    
001710                                                                  
001720 01  PV-RECORD.
001730     05  PV-KEY.
001740         10  PV-PORTFOLIO        PIC X(15).
001750         10  PV-OWNER            PIC X(15).
001760     05  PV-VALUE                PIC S9(11)V99.
001770     05  PV-VAL-DATE             PIC X(10).
001780                                                                  
001790 FD  VALRPT                                                       
001800     LABEL RECORD IS OMITTED                                      
001810     RECORD CONTAINS 132 CHARACTERS                               
001820     LINAGE IS 60 WITH FOOTING AT 55                              
001830     DATA RECORD IS VAL-PRTLINE.                                  
001840                                                                  
001850 01  VAL-PRTLINE                 PIC X(132).                      
001860                                                                  
001870 FD  PERFRPT                                                      
001880     LABEL RECORD IS OMITTED                                      
001890     RECORD CONTAINS 132 CHARACTERS                               
001900     LINAGE IS 60 WITH FOOTING AT 55                              
001910     DATA RECORD IS PERF-PRTLINE.                                 
001920                                                                  
001930 01  PERF-PRTLINE                PIC X(132).                      
001940                                                                  
001950 FD  NOTICEOUT                                                    
001960     LABEL RECORD IS OMITTED                                      
001970     RECORD CONTAINS 132 CHARACTERS                               
001980     DATA RECORD IS NOTICE-LINE.                                  
001990                                                                  
002000 01  NOTICE-LINE                 PIC X(132).                      
002010                                                                  
002020 WORKING-STORAGE SECTION.                                         
002030                                                                  
002040 01  C-FILE-STATUSES.                                             
002050     05  C-PORT-STATUS          PIC X(02)  VALUE SPACES.          
002060     05  C-FEED-STATUS          PIC X(02)  VALUE SPACES.          
002070     05  C-PRICE-STATUS         PIC X(02)  VALUE SPACES.          
002080     05  C-PVAL-STATUS          PIC X(02)  VALUE SPACES.          
002090                                                                  
002100 01  C-SWITCHES.                                                  
002110     05  MORE-RECS               PIC X(03)  VALUE "YES".          
002120     05  MORE-FEED               PIC X(03)  VALUE "YES".          
002130     05  MORE-PRICE              PIC X(03)  VALUE "YES".          
002140     05  C-ABORT-SWITCH         PIC X(03)  VALUE "NO".            
002150     05  C-FOUND-SWITCH         PIC X(03)  VALUE "NO".            
002160     05  C-NOTIFY-ENABLED       PIC X(03)  VALUE "NO".            
002170         88  NOTIFY-ON           VALUE "YES".                     
002180         88  NOTIFY-OFF          VALUE "NO".                      
002190     05  C-LEAP-SWITCH          PIC X(03)  VALUE "NO".            
002200         88  IS-LEAP-YEAR        VALUE "YES".                     
002210                                                                  
002220 01  C-PARM-CARDS.
002230     05  C-PARM-OWNER           PIC X(15)  VALUE SPACES.
002240     05  C-PARM-ACTION          PIC X(11)  VALUE SPACES.
002250     05  C-PARM-NOTIFY          PIC X(03)  VALUE SPACES.
002260                                                                  
002270 01  C-RUN-DATE-AREA.                                             
002280     05  C-RUN-DATE-8           PIC 9(08)  VALUE ZERO.            
002290     05  C-RUN-DATE-G REDEFINES C-RUN-DATE-8.                     
002300         10  C-RUN-YYYY         PIC 9(04).                        
002310         10  C-RUN-MM           PIC 9(02).                        
002320         10  C-RUN-DD           PIC 9(02).                        
002330     05  C-RUN-DATE-10          PIC X(10)  VALUE SPACES.          
002340     05  C-RUN-TIME-8           PIC 9(08)  VALUE ZERO.            
002350     05  C-RUN-TIME-G REDEFINES C-RUN-TIME-8.                     
002360         10  C-RUN-HH           PIC 9(02).                        
002370         10  C-RUN-MN           PIC 9(02).                        
002380         10  C-RUN-SS           PIC 9(02).                        
002390         10  C-RUN-HS           PIC 9(02).                        
002400     05  C-RUN-TIMESTAMP        PIC X(19)  VALUE SPACES.          
002410                                                                  
002420 01  C-WORK-DATE-AREA.                                            
002430     05  C-WORK-DATE-10         PIC X(10)  VALUE SPACES.          
002440     05  C-WORK-DATE-G REDEFINES C-WORK-DATE-10.                  
002450         10  C-WD-YYYY          PIC 9(04).                        
002460         10  FILLER              PIC X(01).                       
002470         10  C-WD-MM            PIC 9(02).                        
002480         10  FILLER              PIC X(01).                       
002490         10  C-WD-DD            PIC 9(02).                        
002500                                                                  
002510 01  C-CUM-DAYS-LIT.                                              
002520     05  FILLER                  PIC 9(03)  VALUE 000.            
002530     05  FILLER                  PIC 9(03)  VALUE 031.            
002540     05  FILLER                  PIC 9(03)  VALUE 059.            
002550     05  FILLER                  PIC 9(03)  VALUE 090.            
002560     05  FILLER                  PIC 9(03)  VALUE 120.            
002570     05  FILLER                  PIC 9(03)  VALUE 151.            
002580     05  FILLER                  PIC 9(03)  VALUE 181.            
002590     05  FILLER                  PIC 9(03)  VALUE 212.            
002600     05  FILLER                  PIC 9(03)  VALUE 243.            
002610     05  FILLER                  PIC 9(03)  VALUE 273.            
002620     05  FILLER                  PIC 9(03)  VALUE 304.            
002630     05  FILLER                  PIC 9(03)  VALUE 334.            
002640 01  C-CUM-DAYS-TABLE REDEFINES C-CUM-DAYS-LIT.                   
002650     05  C-CUM-DAYS             PIC 9(03)  OCCURS 12 TIMES.       
002660                                                                  
002670 01  C-DAY-SERIAL-WORK.                                           
002680     05  C-DS-YEAR              PIC 9(04).                        
002690     05  C-DS-MONTH             PIC 9(02).                        
002700     05  C-DS-DAY               PIC 9(02).                        
002710     05  C-DS-YEAR-LESS-1       PIC 9(04)  COMP.                  
002720     05  C-DS-LEAP4             PIC S9(04) COMP.                  
002730     05  C-DS-REM4              PIC S9(04) COMP.                  
002740     05  C-DS-LEAP100           PIC S9(04) COMP.                  
002750     05  C-DS-REM100            PIC S9(04) COMP.                  
002760     05  C-DS-LEAP400           PIC S9(04) COMP.                  
002770     05  C-DS-REM400            PIC S9(04) COMP.                  
002780     05  C-DS-LEAP-DAYS         PIC S9(06) COMP.                  
002790     05  C-DS-ORDINAL           PIC S9(05) COMP.                  
002800     05  C-DS-SERIAL            PIC S9(09) COMP.                  
002810     05  C-RUN-SERIAL           PIC S9(09) COMP.                  
002820     05  C-PRICE-SERIAL         PIC S9(09) COMP.                  
002830     05  C-STALE-DAYS           PIC S9(05) COMP.                  
002840                                                                  
002850 01  C-COUNTERS.                                                  
002860     05  C-PAGE-CTR             PIC S9(04) COMP  VALUE ZERO.      
002870     05  C-PAGE-CTR-P           PIC S9(04) COMP  VALUE ZERO.      
002880     05  C-PORT-READ-CTR        PIC S9(07) COMP  VALUE ZERO.      
002890     05  C-FEED-READ-CTR        PIC S9(07) COMP  VALUE ZERO.      
002900     05  C-POST-CTR             PIC S9(05) COMP  VALUE ZERO.      
002910     05  C-REJECT-CTR           PIC S9(05) COMP  VALUE ZERO.      
002920     05  C-STALE-CTR            PIC S9(05) COMP  VALUE ZERO.      
002930     05  C-PERF-COUNT           PIC S9(05) COMP  VALUE ZERO.      
002940     05  C-PERF-PRESENT-CTR     PIC S9(05) COMP  VALUE ZERO.      
002950     05  C-SORT-I               PIC S9(05) COMP  VALUE ZERO.      
002960     05  C-SORT-J               PIC S9(05) COMP  VALUE ZERO.      
002970     05  C-SORT-SWAPS           PIC S9(05) COMP  VALUE ZERO.      
002980                                                                  
002990 01  C-CURPRICE-TABLE.
003000     05  C-CP-COUNT             PIC S9(04) COMP  VALUE ZERO.
003010     05  C-CP-ENTRY OCCURS 300 TIMES INDEXED BY C-CP-IDX.
003020         10  C-CP-SYMBOL        PIC X(12).
003030         10  C-CP-PRICE         PIC S9(7)V99.
003040         10  C-CP-DATE          PIC X(10).
003050         10  FILLER              PIC X(05).
003060
003070*    CP6-052 - DISTINCT SYMBOLS ACTUALLY HELD BY THE RUN'S OWNER,
003080*    BUILT AS THE OWNER'S PORTFOLIO RECORDS ARE READ IN
003090*    4800-READ-PORTFOLIO.  7000-STALENESS-CHECK SCANS THIS TABLE,
003100*    NOT THE WHOLE CURRENT-PRICE TABLE, SO THE WARNING NEVER
003110*    NAMES A SYMBOL THE OWNER DOES NOT HOLD.
003120 01  C-OWNSYM-TABLE.
003130     05  C-OS-COUNT             PIC S9(04) COMP  VALUE ZERO.
003140     05  C-OS-ENTRY OCCURS 300 TIMES INDEXED BY C-OS-IDX.
003150         10  C-OS-SYMBOL        PIC X(12).
003160         10  FILLER              PIC X(08).
003170
003180 01  C-PORTVAL-TABLE.
003190     05  C-PV-COUNT             PIC S9(04) COMP  VALUE ZERO.      
003200     05  C-PV-ENTRY OCCURS 100 TIMES INDEXED BY C-PV-IDX.         
003210         10  C-PV-PORTFOLIO     PIC X(15).                        
003220         10  C-PV-OWNER         PIC X(15).                        
003230         10  C-PV-VALUE         PIC S9(11)V99.                    
003240         10  FILLER              PIC X(05).                       
003250                                                                  
003260 01  C-PERF-TABLE.                                                
003270     05  C-PF-ENTRY OCCURS 500 TIMES INDEXED BY C-PF-IDX.         
003280         10  C-PF-SYMBOL        PIC X(12).                        
003290         10  C-PF-OWNER         PIC X(15).                        
003300         10  C-PF-PORTFOLIO     PIC X(15).                        
003310         10  C-PF-PUR-PRICE     PIC S9(7)V99.                     
003320         10  C-PF-CUR-PRICE     PIC S9(7)V99.                     
003330         10  C-PF-PERFORMANCE   PIC S9(5)V99.                     
003340         10  C-PF-HAS-PERF      PIC X(01).                        
003350             88  PERF-MISSING    VALUE "N".                       
003360             88  PERF-PRESENT    VALUE "Y".                       
003370         10  C-PF-QTY           PIC S9(8).                        
003380         10  C-PF-CUR-VALUE     PIC S9(11)V99.                    
003390         10  C-PF-PUR-VALUE     PIC S9(11)V99.                    
003400         10  C-PF-PROFIT-LOSS   PIC S9(11)V99.                    
003410         10  FILLER              PIC X(05).                       
003420                                                                  
003430 01  C-CALC-FIELDS.                                               
003440     05  C-TOTAL-QTY            PIC S9(8)    VALUE ZERO.          
003450     05  C-GROUP-VALUE          PIC S9(11)V99 VALUE ZERO.         
003460     05  C-GRAND-TOTAL          PIC S9(12)V99 VALUE ZERO.         
003470     05  C-PERF-SUM             PIC S9(9)V99 VALUE ZERO.          
003480     05  C-PERF-AVG             PIC S9(5)V99 VALUE ZERO.          
003490     05  C-TOTAL-VALUE          PIC S9(12)V99 VALUE ZERO.         
003500     05  C-TOTAL-COST           PIC S9(12)V99 VALUE ZERO.         
003510     05  C-TOTAL-PL             PIC S9(12)V99 VALUE ZERO.         
003520     05  C-TOTAL-PL-ABS         PIC S9(12)V99 VALUE ZERO.         
003530     05  C-TOTAL-PL-PCT         PIC S9(5)V99  VALUE ZERO.         
003540     05  C-PL-SIGN              PIC X(04)     VALUE SPACES.       
003550     05  C-HOLD-PUR-PRICE       PIC S9(7)V99  VALUE ZERO.         
003560     05  C-HOLD-QTY             PIC S9(8)     VALUE ZERO.         
003570     05  C-HOLD-ADD-QTY         PIC S9(7)     VALUE ZERO.         
003580     05  C-PRICE-VALID          PIC X(03)     VALUE "YES".        
003590                                                                  
003600 01  C-SWAP-AREA.                                                 
003610     05  C-SWAP-SYMBOL          PIC X(12).                        
003620     05  C-SWAP-OWNER           PIC X(15).                        
003630     05  C-SWAP-PORTFOLIO       PIC X(15).                        
003640     05  C-SWAP-PUR-PRICE       PIC S9(7)V99.                     
003650     05  C-SWAP-CUR-PRICE       PIC S9(7)V99.                     
003660     05  C-SWAP-PERFORMANCE     PIC S9(5)V99.                     
003670     05  C-SWAP-HAS-PERF        PIC X(01).                        
003680     05  C-SWAP-QTY             PIC S9(8).                        
003690     05  C-SWAP-CUR-VALUE       PIC S9(11)V99.                    
003700     05  C-SWAP-PUR-VALUE       PIC S9(11)V99.                    
003710     05  C-SWAP-PROFIT-LOSS     PIC S9(11)V99.                    
003720                                                                  
003730 01  C-EDIT-FIELDS.                                               
003740     05  C-E-MONEY-9            PIC $$$$,$$$,$$9.99.              
003750     05  C-E-MONEY-11           PIC $$,$$$,$$$,$$9.99.            
003760     05  C-E-MONEY-13           PIC $$$,$$$,$$$,$$9.99.           
003770     05  C-E-PCT                PIC Z9.99.                        
003780     05  C-E-QTY                PIC ZZZ,ZZ9.                      
003790     05  C-E-PAGE               PIC Z9.                           
003800                                                                  
003810 01  COMPANY-TITLE.                                               
003820     05  FILLER                  PIC X(06)  VALUE "DATE:".        
003830     05  O-MONTH                 PIC 99.                          
003840     05  FILLER                  PIC X      VALUE "/".            
003850     05  O-DAY                   PIC 99.                          
003860     05  FILLER                  PIC X      VALUE "/".            
003870     05  O-YEAR                  PIC 9(04).                       
003880     05  FILLER                  PIC X(36)  VALUE SPACES.         
003890     05  FILLER                  PIC X(28)  VALUE                 
003900         "IHCC BROKERAGE SERVICES - PO".                          
003910     05  FILLER                  PIC X(44)  VALUE SPACES.         
003920     05  FILLER                  PIC X(06)  VALUE "PAGE:".        
003930     05  O-PCTR                  PIC Z9.                          
003940                                                                  
003950 01  DIVISION-TITLE.
003960     05  FILLER                  PIC X(08)  VALUE "CBLANL06".
003970     05  FILLER                  PIC X(49)  VALUE SPACES.
003980     05  FILLER                  PIC X(18)  VALUE
003990         "PORTFOLIO DIVISION".
004000     05  FILLER                  PIC X(57)  VALUE SPACES.
004010                                                                  
004020 01  VAL-REPORT-TITLE.                                            
004030     05  FILLER                  PIC X(53)  VALUE SPACES.         
004040     05  FILLER                  PIC X(28)  VALUE                 
004050         "PORTFOLIO VALUATION SUMMARY".                           
004060     05  FILLER                  PIC X(51)  VALUE SPACES.         
004070                                                                  
004080 01  VAL-COLUMN-HEADING.                                          
004090     05  FILLER                  PIC X(03)  VALUE SPACES.         
004100     05  FILLER                  PIC X(09)  VALUE "PORTFOLIO".    
004110     05  FILLER                  PIC X(08)  VALUE SPACES.         
004120     05  FILLER                  PIC X(05)  VALUE "OWNER".        
004130     05  FILLER                  PIC X(12)  VALUE SPACES.         
004140     05  FILLER                  PIC X(05)  VALUE "VALUE".        
004150     05  FILLER                  PIC X(15)  VALUE SPACES.         
004160     05  FILLER                  PIC X(04)  VALUE "DATE".         
004170                                                                  
004180 01  VAL-DETAIL-LINE.                                             
004190     05  FILLER                  PIC X(03)  VALUE SPACES.         
004200     05  O-VAL-PORTFOLIO         PIC X(15).                       
004210     05  FILLER                  PIC X(02)  VALUE SPACES.         
004220     05  O-VAL-OWNER             PIC X(15).                       
004230     05  FILLER                  PIC X(02)  VALUE SPACES.         
004240     05  O-VAL-VALUE             PIC $$$,$$$,$$$,$$9.99.          
004250     05  FILLER                  PIC X(04)  VALUE SPACES.         
004260     05  O-VAL-DATE              PIC X(10).                       
004270     05  FILLER                  PIC X(36)  VALUE SPACES.         
004280                                                                  
004290 01  VAL-GRANDTOTAL-LINE.                                         
004300     05  FILLER                  PIC X(14)  VALUE "TOTAL VALUE: ".
004310     05  O-VAL-GRAND-TOTAL       PIC $$,$$$,$$$,$$$,$$9.99.       
004320     05  FILLER                  PIC X(97)  VALUE SPACES.         
004330                                                                  
004340 01  VAL-NODATA-LINE.                                             
004350     05  FILLER                  PIC X(03)  VALUE SPACES.         
004360     05  O-VAL-NODATA-MSG        PIC X(60).                       
004370     05  FILLER                  PIC X(69)  VALUE SPACES.         
004380                                                                  
004390 01  BLANK-LINE.                                                  
004400     05  FILLER                  PIC X(132) VALUE SPACES.         
004410                                                                  
004420 01  PERF-REPORT-TITLE.                                           
004430     05  FILLER                  PIC X(58)  VALUE SPACES.         
004440     05  FILLER                  PIC X(18)  VALUE                 
004450         "PERFORMANCE SUMMARY".                                   
004460     05  FILLER                  PIC X(56)  VALUE SPACES.         
004470                                                                  
004480 01  PERF-COLUMN-HEADING-1.                                       
004490     05  FILLER                  PIC X(03)  VALUE SPACES.         
004500     05  FILLER                  PIC X(06)  VALUE "SYMBOL".       
004510     05  FILLER                  PIC X(06)  VALUE SPACES.         
004520     05  FILLER                  PIC X(09)  VALUE "PORTFOLIO".    
004530     05  FILLER                  PIC X(05)  VALUE SPACES.         
004540     05  FILLER                  PIC X(08)  VALUE "PURCHASE".     
004550     05  FILLER                  PIC X(05)  VALUE SPACES.         
004560     05  FILLER                  PIC X(07)  VALUE "CURRENT".      
004570     05  FILLER                  PIC X(05)  VALUE SPACES.         
004580     05  FILLER                  PIC X(11)  VALUE "PERFORMANCE".  
004590     05  FILLER                  PIC X(04)  VALUE SPACES.         
004600     05  FILLER                  PIC X(03)  VALUE "QTY".          
004610     05  FILLER                  PIC X(06)  VALUE SPACES.         
004620     05  FILLER                  PIC X(05)  VALUE "VALUE".        
004630     05  FILLER                  PIC X(08)  VALUE SPACES.         
004640     05  FILLER                  PIC X(03)  VALUE "P/L".          
004650                                                                  
004660 01  PERF-DETAIL-LINE.                                            
004670     05  FILLER                  PIC X(02)  VALUE SPACES.         
004680     05  O-PF-SYMBOL             PIC X(12).                       
004690     05  FILLER                  PIC X(02)  VALUE SPACES.         
004700     05  O-PF-PORTFOLIO          PIC X(12).                       
004710     05  FILLER                  PIC X(02)  VALUE SPACES.         
004720     05  O-PF-PUR-PRICE          PIC $$,$$9.99.                   
004730     05  FILLER                  PIC X(02)  VALUE SPACES.         
004740     05  O-PF-CUR-PRICE          PIC $$,$$9.99.                   
004750     05  FILLER                  PIC X(02)  VALUE SPACES.         
004760     05  O-PF-PERFORMANCE        PIC Z9.99.                       
004770     05  FILLER                  PIC X(01)  VALUE "%".            
004780     05  FILLER                  PIC X(02)  VALUE SPACES.         
004790     05  O-PF-QTY                PIC ZZZ,ZZ9.                     
004800     05  FILLER                  PIC X(02)  VALUE SPACES.         
004810     05  O-PF-VALUE              PIC $$$,$$9.99.                  
004820     05  FILLER                  PIC X(02)  VALUE SPACES.         
004830     05  O-PF-PL-SIGN            PIC X(04).                       
004840     05  O-PF-PL                 PIC $$$,$$9.99.                  
004850     05  FILLER                  PIC X(04)  VALUE SPACES.         
004860                                                                  
004870 01  PERF-NOPERF-LINE.                                            
004880     05  FILLER                  PIC X(02)  VALUE SPACES.         
004890     05  O-NP-SYMBOL             PIC X(12).                       
004900     05  FILLER                  PIC X(02)  VALUE SPACES.         
004910     05  O-NP-PORTFOLIO          PIC X(12).                       
004920     05  FILLER                  PIC X(02)  VALUE SPACES.         
004930     05  O-NP-PUR-PRICE          PIC $$,$$9.99.                   
004940     05  FILLER                  PIC X(43)  VALUE SPACES.         
004950     05  FILLER                  PIC X(15)  VALUE                 
004960         "NO CURRENT PRICE".                                      
004970     05  FILLER                  PIC X(30)  VALUE SPACES.         
004980                                                                  
004990 01  PERF-SUMMARY-LINE-1.                                         
005000     05  FILLER                  PIC X(23)  VALUE                 
005010         "AVERAGE PERFORMANCE: ".                                 
005020     05  O-SUM-AVG-PERF          PIC Z9.99.                       
005030     05  FILLER                  PIC X(01)  VALUE "%".            
005040     05  FILLER                  PIC X(107) VALUE SPACES.         
005050                                                                  
005060 01  PERF-SUMMARY-LINE-2.                                         
005070     05  FILLER                  PIC X(24)  VALUE                 
005080         "TOTAL PORTFOLIO VALUE: ".                               
005090     05  O-SUM-TOTAL-VALUE       PIC $$,$$$,$$$,$$9.99.           
005100     05  FILLER                  PIC X(93)  VALUE SPACES.         
005110                                                                  
005120 01  PERF-SUMMARY-LINE-3.                                         
005130     05  FILLER                  PIC X(12)  VALUE "TOTAL P/L: ".  
005140     05  O-SUM-PL-SIGN           PIC X(04).                       
005150     05  O-SUM-PL-AMT            PIC $$,$$$,$$$,$$9.99.           
005160     05  FILLER                  PIC X(02)  VALUE SPACES.         
005170     05  FILLER                  PIC X(01)  VALUE "(".            
005180     05  O-SUM-PL-PCT            PIC Z9.99.                       
005190     05  FILLER                  PIC X(02)  VALUE "%)".           
005200     05  FILLER                  PIC X(90)  VALUE SPACES.         
005210                                                                  
005220 01  PERF-NODATA-LINE.                                            
005230     05  FILLER                  PIC X(03)  VALUE SPACES.         
005240     05  O-PERF-NODATA-MSG       PIC X(60).                       
005250     05  FILLER                  PIC X(69)  VALUE SPACES.         
005260                                                                  
005270 01  NOTICE-BLANK.                                                
005280     05  FILLER                  PIC X(132) VALUE SPACES.         
005290                                                                  
005300 01  NOTICE-SUBJECT-LINE.                                         
005310     05  FILLER                  PIC X(09)  VALUE "SUBJECT: ".    
005320     05  FILLER                  PIC X(31)  VALUE                 
005330         "PORTFOLIO PERFORMANCE UPDATE - ".                       
005340     05  O-NT-SUBJ-DATE          PIC X(10).                       
005350     05  FILLER                  PIC X(82)  VALUE SPACES.         
005360                                                                  
005370 01  NOTICE-HEADLINE-LINE.                                        
005380     05  FILLER                  PIC X(22)  VALUE                 
005390         "AVERAGE PERFORMANCE: ".                                 
005400     05  O-NT-AVG-PERF           PIC Z9.99.                       
005410     05  FILLER                  PIC X(01)  VALUE "%".            
005420     05  FILLER                  PIC X(108) VALUE SPACES.         
005430                                                                  
005440 01  NOTICE-ROW-HEADING-LINE.                                     
005450     05  FILLER                  PIC X(06)  VALUE "SYMBOL".       
005460     05  FILLER                  PIC X(06)  VALUE SPACES.         
005470     05  FILLER                  PIC X(05)  VALUE "OWNER".        
005480     05  FILLER                  PIC X(10)  VALUE SPACES.         
005490     05  FILLER                  PIC X(09)  VALUE "PORTFOLIO".    
005500     05  FILLER                  PIC X(06)  VALUE SPACES.         
005510     05  FILLER                  PIC X(08)  VALUE "PURCHASE".     
005520     05  FILLER                  PIC X(05)  VALUE SPACES.         
005530     05  FILLER                  PIC X(07)  VALUE "CURRENT".      
005540     05  FILLER                  PIC X(05)  VALUE SPACES.         
005550     05  FILLER                  PIC X(11)  VALUE "PERFORMANCE".  
005560                                                                  
005570 01  NOTICE-DETAIL-LINE.                                          
005580     05  O-NT-SYMBOL              PIC X(12).                      
005590     05  FILLER                  PIC X(02)  VALUE SPACES.         
005600     05  O-NT-OWNER               PIC X(15).                      
005610     05  FILLER                  PIC X(02)  VALUE SPACES.         
005620     05  O-NT-PORTFOLIO           PIC X(15).                      
005630     05  FILLER                  PIC X(02)  VALUE SPACES.         
005640     05  O-NT-PUR-PRICE           PIC $$,$$9.99.                  
005650     05  FILLER                  PIC X(03)  VALUE SPACES.         
005660     05  O-NT-CUR-PRICE           PIC $$,$$9.99.                  
005670     05  FILLER                  PIC X(03)  VALUE SPACES.         
005680     05  O-NT-PERFORMANCE         PIC Z9.99.                      
005690     05  FILLER                  PIC X(01)  VALUE "%".            
005700     05  FILLER                  PIC X(48)  VALUE SPACES.         
005710                                                                  
005720 01  NOTICE-FOOTER-LINE.                                          
005730     05  FILLER                  PIC X(14)  VALUE "GENERATED ON ".
005740     05  O-NT-FOOTER-TS          PIC X(19).                       
005750     05  FILLER                  PIC X(99)  VALUE SPACES.         
005760                                                                  
005770 01  C-STALE-HEADING-LINE.                                        
005780     05  FILLER                  PIC X(33)  VALUE                 
005790         "** STALE PRICE WARNING - OWNER: ".                      
005800                                                                  
005810 01  C-MSG-LINE.                                                  
005820     05  O-C-MSG                PIC X(79).                        
005830                                                                  
005840 PROCEDURE DIVISION.                                              
005850                                                                  
005860 0000-CBLANL06-MAIN.                                              
005870*****************************************************************
005880* MAIN LINE.  ORDER OF WORK IS FIXED:                           *
005890* POST FETCHED PRICES TO THE STOCKPRICE MASTER FIRST, THEN      *
005900* REBUILD THE CURRENT-PRICE TABLE, THEN VALUE AND/OR RANK       *
005910* THE OWNER'S HOLDINGS PER THE ACTION PARM.  SEE CP6-004 -      *
005920* STOCKPRICE MUST BE CURRENT BEFORE EITHER DOWNSTREAM STEP      *
005930* RUNS OR THE VALUATION/PERFORMANCE NUMBERS ARE STALE.          *
005940*****************************************************************
005950     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
005960                                                                  
005970     IF C-ABORT-SWITCH = "YES"                                    
005980         GO TO 0000-SHUTDOWN                                      
005990     END-IF.                                                      
006000                                                                  
006010     PERFORM 2000-POST-PRICES THRU 2000-EXIT.                     
006020     PERFORM 3000-BUILD-CURRENT-PRICES THRU 3000-EXIT.            
006030                                                                  
006040     IF C-PARM-ACTION = "VALUE" OR C-PARM-ACTION = "BOTH"         
006050         PERFORM 4000-RUN-VALUATION THRU 4000-EXIT                
006060     END-IF.                                                      
006070                                                                  
006080     IF C-PARM-ACTION = "PERFORMANCE" OR C-PARM-ACTION = "BOTH"   
006090         PERFORM 5000-RUN-PERFORMANCE THRU 5000-EXIT              
006100         IF C-PERF-COUNT > ZERO                                   
006110             PERFORM 6000-BUILD-NOTIFICATION THRU 6000-EXIT       
006120         ELSE                                                     
006130             DISPLAY "CBLANL06 - NO PERFORMANCE ROWS"             
006140             DISPLAY "NOTIFICATION SKIPPED"                       
006150         END-IF                                                   
006160     END-IF.                                                      
006170                                                                  
006180     PERFORM 7000-STALENESS-CHECK THRU 7000-EXIT.                 
006190                                                                  
006200 0000-SHUTDOWN.                                                   
006210*    COMMON EXIT FOR BOTH THE NORMAL RUN AND THE OWNER-BLANK
006220*    ABORT PATH OUT OF 1000-INITIALIZE.  FILES ARE CLOSED
006230*    HERE AND ONLY HERE, SO AN ABORT NEVER CLOSES A FILE THAT
006240*    WAS NEVER SUCCESSFULLY OPENED - SEE 8000-CLOSING.
006250     PERFORM 8000-CLOSING THRU 8000-EXIT.                         
006260     STOP RUN.                                                    
006270                                                                  
006280                                                                  
006290 1000-INITIALIZE.                                                 
006300*****************************************************************
006310* OPENS ALL SEVEN FILES, READS THE THREE PARAMETER CARDS,       *
006320* AND BUILDS THE RUN-DATE/RUN-TIMESTAMP WORK FIELDS USED        *
006330* THROUGHOUT THE REPORTS AND THE NOTIFICATION DOCUMENT.         *
006340* CP6-033 - RUN-DATE CARD IS READ 4-DIGIT YEAR, NOT 2-DIGIT,    *
006350* SO THIS PROGRAM HAS NO Y2K EXPOSURE ON THE RUN DATE ITSELF.   *
006360*****************************************************************
006370     ACCEPT C-RUN-DATE-8 FROM DATE YYYYMMDD.                      CP6-033
006380     ACCEPT C-RUN-TIME-8 FROM TIME.                               
006390                                                                  
006400     MOVE C-RUN-MM TO O-MONTH.                                    
006410     MOVE C-RUN-DD TO O-DAY.                                      
006420     MOVE C-RUN-YYYY TO O-YEAR.                                   
006430                                                                  
006440     STRING C-RUN-YYYY DELIMITED BY SIZE                          
006450            "-"          DELIMITED BY SIZE                        
006460            C-RUN-MM    DELIMITED BY SIZE                         
006470            "-"          DELIMITED BY SIZE                        
006480            C-RUN-DD    DELIMITED BY SIZE                         
006490         INTO C-RUN-DATE-10.                                      
006500                                                                  
006510     STRING C-RUN-YYYY DELIMITED BY SIZE                          
006520            "-"          DELIMITED BY SIZE                        
006530            C-RUN-MM    DELIMITED BY SIZE                         
006540            "-"          DELIMITED BY SIZE                        
006550            C-RUN-DD    DELIMITED BY SIZE                         
006560            " "          DELIMITED BY SIZE                        
006570            C-RUN-HH    DELIMITED BY SIZE                         
006580            ":"          DELIMITED BY SIZE                        
006590            C-RUN-MN    DELIMITED BY SIZE                         
006600            ":"          DELIMITED BY SIZE                        
006610            C-RUN-SS    DELIMITED BY SIZE                         
006620         INTO C-RUN-TIMESTAMP.                                    
006630                                                                  
006640     ACCEPT C-PARM-OWNER FROM SYSIN.
006650     ACCEPT C-PARM-ACTION FROM SYSIN.
006660     ACCEPT C-PARM-NOTIFY FROM SYSIN.                             CP6-047
006670
006680     IF C-PARM-OWNER = SPACES
006690         DISPLAY "CBLANL06 - OWNER PARM REQUIRED"
006700         DISPLAY "RUN ABORTED"
006710         MOVE "YES" TO C-ABORT-SWITCH
006720         GO TO 1000-EXIT
006730     END-IF.
006740
006750     IF C-PARM-ACTION = SPACES
006760         MOVE "BOTH" TO C-PARM-ACTION
006770     END-IF.
006780
006790*    CP6-047 - THIS IS THE ONLY PLACE C-NOTIFY-ENABLED IS EVER
006800*    SET - WITHOUT THIS CARD THE FLAG COULD NEVER GO ON.
006810     IF C-PARM-NOTIFY = "YES"                                     CP6-047
006820         MOVE "YES" TO C-NOTIFY-ENABLED                           CP6-047
006830     END-IF.
006840
006850     OPEN INPUT PORTFOLIO.                                        
006860     OPEN INPUT PRICEFEED.                                        
006870     OPEN I-O STOCKPRICE.                                         
006880         IF C-PRICE-STATUS = "35"                                 
006890             CLOSE STOCKPRICE                                     
006900             OPEN OUTPUT STOCKPRICE                               
006910             CLOSE STOCKPRICE                                     
006920             OPEN I-O STOCKPRICE                                  
006930         END-IF.                                                  
006940     OPEN I-O PORTFOLIOVALUE.                                     
006950         IF C-PVAL-STATUS = "35"                                  
006960             CLOSE PORTFOLIOVALUE                                 
006970             OPEN OUTPUT PORTFOLIOVALUE                           
006980             CLOSE PORTFOLIOVALUE                                 
006990             OPEN I-O PORTFOLIOVALUE                              
007000         END-IF.                                                  
007010     OPEN OUTPUT VALRPT.                                          
007020     OPEN OUTPUT PERFRPT.                                         
007030     OPEN OUTPUT NOTICEOUT.                                       
007040                                                                  
007050 1000-EXIT.                                                       
007060     EXIT.                                                        
007070                                                                  
007080                                                                  
007090 2000-POST-PRICES.
007100*****************************************************************
007110* PRICE POSTER.  READS THE FETCHED-PRICE FEED DECK AND          *
007120* UPSERTS EACH VALID PRICE INTO THE STOCKPRICE MASTER SO        *
007130* THE VALUATION AND PERFORMANCE STEPS SEE TODAY'S QUOTE.        *
007140* CP6-050 - THE FIRST READ NOW HAPPENS BEFORE THE EMPTY-FEED    *
007150* TEST.  FILE STATUS IS STILL SPACES UNTIL A READ EXECUTES,     *
007160* SO TESTING THE STATUS FIELD AHEAD OF THE FIRST READ NEVER     *
007170* CAUGHT AN EMPTY DECK - MORE-FEED IS THE RIGHT SWITCH.         *
007180*****************************************************************
007190     PERFORM 2900-READ-FEED.                                      CP6-050
007200     IF MORE-FEED = "NO"                                          CP6-050
007210         DISPLAY "CBLANL06 - NO FETCHED PRICES TO POST"
007220         GO TO 2000-EXIT
007230     END-IF.
007240
007250     PERFORM 2100-VALIDATE-AND-POST THRU 2100-EXIT
007260         UNTIL MORE-FEED = "NO".
007270                                                                  
007280*    END-OF-STEP TALLY TO THE JOB LOG - HELPS OPS TELL A QUIET
007290*    DAY FROM A FEED THAT DID NOT ARRIVE.
007300     DISPLAY "CBLANL06 - PRICES POSTED: " C-POST-CTR              
007310         " REJECTED: " C-REJECT-CTR.                              
007320                                                                  
007330 2000-EXIT.                                                       
007340     EXIT.                                                        
007350                                                                  
007360                                                                  
007370 2100-VALIDATE-AND-POST.                                          
007380*****************************************************************
007390* BOUNDS-CHECKS ONE FETCHED PRICE AND POSTS IT TO STOCKPRICE    *
007400* BY KEY ON SYMBOL.  CP6-014 - A NON-POSITIVE PRICE OR A        *
007410* PRICE OVER $1,000,000.00 IS A BAD TICK AND IS REJECTED,       *
007420* NOT POSTED, SO THE DEPT.'S BAD-DATA-FROM-THE-FEED PROBLEM     *
007430* NEVER REACHES THE MASTER.  READ STOCKPRICE INVALID KEY        *
007440* TELLS US WHETHER THIS IS A NEW SYMBOL (WRITE) OR A REPRICE    *
007450* OF ONE ALREADY ON FILE (REWRITE) - SAME UPSERT PATTERN        *
007460* USED AGAIN IN 4250-WRITE-ONE-PORTVALUE BELOW.                 *
007470*****************************************************************
007480*    REJECTS DO NOT COUNT AS POSTED - ONLY BUMP C-REJECT-CTR
007490*    AND LOOP BACK FOR THE NEXT FEED RECORD.
007500*    ASSUME GOOD UNTIL ONE OF THE TWO BOUNDS TESTS SAYS
007510*    OTHERWISE.
007520     MOVE "YES" TO C-PRICE-VALID.                                 
007530                                                                  
007540*    A ZERO, BLANK, OR NEGATIVE PRICE IS BAD DATA FROM THE FEED.
007550     IF FP-PRICE NOT > ZERO                                       
007560         MOVE "NO" TO C-PRICE-VALID                               CP6-014
007570     END-IF.                                                      
007580*    UPPER BOUND PER CP6-014 - ANYTHING OVER $1,000,000.00 A
007590*    SHARE IS ALMOST CERTAINLY A MISPLACED DECIMAL ON THE FEED.
007600     IF FP-PRICE > 1000000.00                                     
007610         MOVE "NO" TO C-PRICE-VALID                               CP6-014
007620     END-IF.                                                      
007630                                                                  
007640     IF C-PRICE-VALID = "NO"                                      CP6-014
007650         ADD 1 TO C-REJECT-CTR                                    
007660         DISPLAY "CBLANL06 - PRICE REJECTED, OUT OF BOUNDS: "     
007670             FP-SYMBOL                                            
007680         PERFORM 2900-READ-FEED                                   
007690         GO TO 2100-EXIT                                          
007700     END-IF.                                                      
007710                                                                  
007720*    KEY MOVE BEFORE THE READ, NOT AFTER - DYNAMIC ACCESS NEEDS
007730*    THE KEY FIELD SET BEFORE THE READ BY KEY EXECUTES.
007740     MOVE FP-SYMBOL TO PR-SYMBOL.                                 
007750     READ STOCKPRICE                                              
007760         INVALID KEY                                              
007770             MOVE "NOTFND" TO C-FOUND-SWITCH                      
007780     END-READ.                                                    
007790                                                                  
007800     IF C-FOUND-SWITCH NOT = "NOTFND"                             
007810         MOVE "FOUND" TO C-FOUND-SWITCH                           
007820     END-IF.                                                      
007830                                                                  
007840*    KEY MOVE BEFORE THE READ, NOT AFTER - DYNAMIC ACCESS NEEDS
007850*    THE KEY FIELD SET BEFORE THE READ BY KEY EXECUTES.
007860     MOVE FP-SYMBOL TO PR-SYMBOL.                                 
007870     MOVE FP-PRICE TO PR-PRICE.                                   
007880     MOVE C-RUN-DATE-10 TO PR-PRICE-DATE.                         
007890     MOVE FP-SOURCE TO PR-SOURCE.                                 
007900                                                                  
007910*    UPSERT PATTERN - REWRITE AN EXISTING KEY, WRITE A NEW ONE.
007920     IF C-FOUND-SWITCH = "FOUND"                                  
007930         REWRITE PR-RECORD                                        
007940     ELSE                                                         
007950         WRITE PR-RECORD                                          
007960     END-IF.                                                      
007970                                                                  
007980     ADD 1 TO C-POST-CTR.                                         
007990                                                                  
008000     PERFORM 2900-READ-FEED.                                      
008010                                                                  
008020 2100-EXIT.                                                       
008030     EXIT.                                                        
008040                                                                  
008050                                                                  
008060 2900-READ-FEED.                                                  
008070*    READS ONE FETCHED-PRICE RECORD.  AT END DROPS MORE-FEED
008080*    TO NO, WHICH IS THE SWITCH 2000-POST-PRICES AND
008090*    2100-VALIDATE-AND-POST BOTH TEST - NOT THE FILE STATUS.
008100     READ PRICEFEED                                               
008110         AT END                                                   
008120             MOVE "NO" TO MORE-FEED                               
008130     END-READ.                                                    
008140     IF MORE-FEED = "YES"                                         
008150         ADD 1 TO C-FEED-READ-CTR                                 
008160     END-IF.                                                      
008170                                                                  
008180                                                                  
008190 3000-BUILD-CURRENT-PRICES.                                       
008200*****************************************************************
008210* LATEST-PRICE SELECTOR.  SCANS THE WHOLE STOCKPRICE MASTER     *
008220* ONCE PER RUN AND BUILDS C-CURPRICE-TABLE, ONE ROW PER         *
008230* SYMBOL SEEN, HOLDING ITS MOST RECENT PRICE-DATE.  BOTH        *
008240* 4150-LOOKUP-PRICE (VALUATION) AND 5100-CALC-HOLDING           *
008250* (PERFORMANCE) LOOK UP PRICES AGAINST THIS TABLE INSTEAD OF    *
008260* REREADING STOCKPRICE PER HOLDING.                             *
008270*****************************************************************
008280     MOVE "YES" TO MORE-PRICE.                                    
008290     MOVE ZERO TO C-CP-COUNT.                                     
008300                                                                  
008310     PERFORM 3900-READ-NEXT-PRICE.                                
008320     PERFORM 3100-ACCUM-PRICE THRU 3100-EXIT                      
008330         UNTIL MORE-PRICE = "NO".                                 
008340                                                                  
008350*    NOTHING ON THE CURRENT-PRICE TABLE YET TO CHECK FOR
008360*    STALENESS AGAINST.
008370     IF C-CP-COUNT = ZERO                                         
008380         DISPLAY "CBLANL06 - NO PRICES AVAILABLE ON MASTER"       
008390     END-IF.                                                      
008400                                                                  
008410 3000-EXIT.                                                       
008420     EXIT.                                                        
008430                                                                  
008440                                                                  
008450 3100-ACCUM-PRICE.                                                
008460*    ADDS ONE STOCKPRICE ROW TO THE TABLE IF ITS SYMBOL IS NOT
008470*    ALREADY THERE.  TABLE IS CAPPED AT 300 SYMBOLS - A RUN
008480*    WITH MORE DISTINCT SYMBOLS THAN THAT JUST STOPS ADDING NEW
008490*    ONES, IT DOES NOT ABEND.  SEE 3150-SCAN-CURPRICE FOR THE
008500*    MAX-PRICE-DATE-WINS RULE WHEN A SYMBOL REPEATS.
008510     MOVE "NO" TO C-FOUND-SWITCH.                                 
008520     MOVE ZERO TO C-SORT-I.                                       
008530                                                                  
008540     PERFORM 3150-SCAN-CURPRICE THRU 3150-EXIT                    
008550         VARYING C-CP-IDX FROM 1 BY 1                             
008560             UNTIL C-CP-IDX > C-CP-COUNT.                         
008570                                                                  
008580*    300-SYMBOL CAP - SEE THE BANNER ABOVE.
008590     IF C-FOUND-SWITCH = "NO" AND C-CP-COUNT < 300                
008600         ADD 1 TO C-CP-COUNT                                      
008610         MOVE PR-SYMBOL TO C-CP-SYMBOL(C-CP-COUNT)                
008620         MOVE PR-PRICE TO C-CP-PRICE(C-CP-COUNT)                  
008630         MOVE PR-PRICE-DATE TO C-CP-DATE(C-CP-COUNT)              
008640     END-IF.                                                      
008650                                                                  
008660     PERFORM 3900-READ-NEXT-PRICE.                                
008670                                                                  
008680 3100-EXIT.                                                       
008690     EXIT.                                                        
008700                                                                  
008710 3150-SCAN-CURPRICE.                                              
008720*    CP6-044 - IF THE SYMBOL IS ALREADY IN THE TABLE, KEEP
008730*    WHICHEVER ROW HAS THE LATER PRICE-DATE, NOT WHICHEVER ONE
008740*    WAS READ LAST.  STOCKPRICE IS KEYED BY SYMBOL ALONE SO
008750*    DUPLICATE DATES PER SYMBOL ARE POSSIBLE AFTER A RERUN.
008760     IF C-CP-SYMBOL(C-CP-IDX) = PR-SYMBOL                         
008770         MOVE "YES" TO C-FOUND-SWITCH                             
008780*    CP6-044 - ONLY REPLACE THE TABLE ROW WHEN THE NEW DATE IS
008790*    STRICTLY LATER; AN OLDER OR EQUAL DATE LEAVES IT ALONE.
008800         IF PR-PRICE-DATE > C-CP-DATE(C-CP-IDX)                   
008810             MOVE PR-PRICE TO C-CP-PRICE(C-CP-IDX)                
008820             MOVE PR-PRICE-DATE TO C-CP-DATE(C-CP-IDX)            
008830         END-IF                                                   
008840     END-IF.                                                      
008850                                                                  
008860 3150-EXIT.                                                       
008870     EXIT.                                                        
008880                                                                  
008890                                                                  
008900 3900-READ-NEXT-PRICE.                                            
008910*    SEQUENTIAL READ OF STOCKPRICE IN KEY ORDER.  THE SPACES
008920*    MOVE ON THE FIRST CALL IS ONLY TO GUARANTEE PR-SYMBOL
008930*    DOES NOT STILL HOLD WHATEVER 2100-VALIDATE-AND-POST LEFT
008940*    IN IT FROM THE POSTING STEP ABOVE.
008950*    FORCE A NON-MATCH ON THE VERY FIRST CALL SO THE TABLE IS
008960*    NOT SEARCHED WITH WHATEVER GARBAGE WAS LEFT IN PR-SYMBOL.
008970*    NOTHING ON THE CURRENT-PRICE TABLE YET TO CHECK FOR
008980*    STALENESS AGAINST.
008990     IF C-CP-COUNT = ZERO AND MORE-PRICE = "YES"                  
009000         MOVE SPACES TO PR-SYMBOL                                 
009010     END-IF.                                                      
009020     READ STOCKPRICE NEXT RECORD                                  
009030         AT END                                                   
009040             MOVE "NO" TO MORE-PRICE                              
009050     END-READ.                                                    
009060                                                                  
009070                                                                  
009080 4000-RUN-VALUATION.                                              
009090*****************************************************************
009100* PORTFOLIO VALUATOR.  WALKS THE OWNER'S HOLDINGS, GROUPS       *
009110* THEM BY PORTFOLIO NAME, AND WRITES ONE PORTFOLIOVALUE ROW     *
009120* PER PORTFOLIO.  IF THE OWNER HAS NO PORTFOLIO AT ALL THE      *
009130* REPORT STILL PRINTS, WITH THE NO-DATA LINE - SEE              *
009140* 4900-PRINT-VALRPT - SO THE OWNER GETS A REPORT EITHER WAY.    *
009150*****************************************************************
009160     MOVE ZERO TO C-PV-COUNT.                                     
009170     MOVE ZERO TO C-GRAND-TOTAL.                                  
009180     MOVE "YES" TO MORE-RECS.                                     
009190                                                                  
009200     PERFORM 4800-READ-PORTFOLIO.                                 
009210     PERFORM 4100-ACCUM-HOLDING THRU 4100-EXIT                    
009220         UNTIL MORE-RECS = "NO".                                  
009230                                                                  
009240*    STILL PRINT THE HEADING AND THE NO-DATA LINE RATHER THAN
009250*    SKIPPING THE REPORT OUTRIGHT.
009260     IF C-PV-COUNT = ZERO                                         
009270         PERFORM 4900-PRINT-VALRPT THRU 4900-EXIT                 
009280         GO TO 4000-EXIT                                          
009290     END-IF.                                                      
009300                                                                  
009310     PERFORM 4200-WRITE-PORTVALUES THRU 4200-EXIT.                
009320     PERFORM 4900-PRINT-VALRPT THRU 4900-EXIT.                    
009330                                                                  
009340 4000-EXIT.                                                       
009350     EXIT.                                                        
009360                                                                  
009370                                                                  
009380 4100-ACCUM-HOLDING.                                              
009390*****************************************************************
009400* ONE HOLDING'S CONTRIBUTION TO ITS PORTFOLIO GROUP.            *
009410* CP6-041 - PURCHASE QTY AND ADDITIONAL QTY ARE EACH TESTED     *
009420* FOR NUMERIC BEFORE USE; BLANK OR GARBAGE IN EITHER FIELD      *
009430* IS TREATED AS ZERO QUANTITY, NOT AS A REJECTED RECORD.        *
009440* NO CURRENT PRICE ON FILE FOR THE SYMBOL (C-FOUND-SWITCH       *
009450* STAYS NO OUT OF 4150-LOOKUP-PRICE) CONTRIBUTES ZERO TO THE    *
009460* GROUP VALUE - A MISSING QUOTE NEVER ABORTS THE VALUATION,     *
009470* IT JUST UNDERVALUES THAT ONE HOLDING.                         *
009480*****************************************************************
009490*    GROUP VALUE IS ROUNDED HALF-UP TO 2 DECIMALS HERE - SEE
009500*    CP6-019, WHICH CHANGED THIS FROM TRUNCATING.
009510     IF I-OWNER NOT = C-PARM-OWNER                                
009520         PERFORM 4800-READ-PORTFOLIO                              
009530         GO TO 4100-EXIT                                          
009540     END-IF.                                                      
009550                                                                  
009560*    I-PUR-QTY-X IS THE SAME FIELD REDEFINED PIC X SO A
009570*    NUMERIC TEST CAN BE RUN AGAINST IT WITHOUT ABENDING ON
009580*    BLANK OR NON-NUMERIC INPUT.
009590     IF I-PUR-QTY-X IS NOT NUMERIC                                
009600         MOVE ZERO TO C-HOLD-QTY                                  
009610     ELSE                                                         
009620         MOVE I-PUR-QTY TO C-HOLD-QTY                             
009630     END-IF.                                                      
009640                                                                  
009650     IF I-ADD-QTY-X IS NOT NUMERIC                                CP6-041
009660         MOVE ZERO TO C-HOLD-ADD-QTY                              
009670     ELSE                                                         
009680         MOVE I-ADD-QTY TO C-HOLD-ADD-QTY                         
009690     END-IF.                                                      
009700                                                                  
009710     COMPUTE C-TOTAL-QTY = C-HOLD-QTY + C-HOLD-ADD-QTY.           
009720                                                                  
009730     PERFORM 4150-LOOKUP-PRICE THRU 4150-EXIT.                    
009740                                                                  
009750     IF C-FOUND-SWITCH = "YES"                                    
009760*    CP6-019 - ROUNDED, NOT TRUNCATED.  THIS IS THE FIX THAT
009770*    TICKET MADE - SEE THE GRAND TOTAL COMPUTE IN
009780*    4250-WRITE-ONE-PORTVALUE FOR THE SAME RULE APPLIED AGAIN.
009790         COMPUTE C-GROUP-VALUE ROUNDED =                          
009800             C-CP-PRICE(C-CP-IDX) * C-TOTAL-QTY                   
009810     ELSE                                                         
009820         MOVE ZERO TO C-GROUP-VALUE                               
009830     END-IF.                                                      
009840                                                                  
009850     PERFORM 4170-FIND-OR-ADD-GROUP THRU 4170-EXIT.               
009860                                                                  
009870     COMPUTE C-PV-VALUE(C-PV-IDX) ROUNDED =                       
009880         C-PV-VALUE(C-PV-IDX) + C-GROUP-VALUE.                    
009890                                                                  
009900     PERFORM 4800-READ-PORTFOLIO.                                 
009910                                                                  
009920 4100-EXIT.                                                       
009930     EXIT.                                                        
009940                                                                  
009950                                                                  
009960 4150-LOOKUP-PRICE.                                               
009970*    LINEAR SEARCH OF C-CURPRICE-TABLE FOR THE HOLDING'S
009980*    SYMBOL.  TABLE IS SMALL ENOUGH (300 MAX) THAT A SEQUENTIAL
009990*    SCAN IS FINE - NO SEARCH ALL / INDEX-BY NEEDED.
010000     MOVE "NO" TO C-FOUND-SWITCH.                                 
010010                                                                  
010020     PERFORM 4155-TEST-ONE-PRICE                                  
010030         VARYING C-CP-IDX FROM 1 BY 1                             
010040             UNTIL C-CP-IDX > C-CP-COUNT                          
010050                 OR C-FOUND-SWITCH = "YES".                       
010060                                                                  
010070 4150-EXIT.                                                       
010080     EXIT.                                                        
010090                                                                  
010100 4155-TEST-ONE-PRICE.                                             
010110*    ONE TABLE ROW COMPARE FOR THE LOOKUP ABOVE.
010120     IF C-CP-SYMBOL(C-CP-IDX) = I-SYMBOL                          
010130         MOVE "YES" TO C-FOUND-SWITCH                             
010140     END-IF.                                                      
010150                                                                  
010160                                                                  
010170 4170-FIND-OR-ADD-GROUP.                                          
010180*    FINDS THE WORKING PORTFOLIOVALUE GROUP FOR THIS HOLDING'S
010190*    PORTFOLIO+OWNER, OR STARTS ONE IF THIS IS THE FIRST
010200*    HOLDING SEEN FOR THAT PORTFOLIO.  CAPPED AT 100 DISTINCT
010210*    PORTFOLIOS PER OWNER, WHICH NO REAL OWNER HAS COME CLOSE
010220*    TO IN PRACTICE.
010230     MOVE "NO" TO C-FOUND-SWITCH.                                 
010240                                                                  
010250     PERFORM 4175-TEST-ONE-GROUP                                  
010260         VARYING C-PV-IDX FROM 1 BY 1                             
010270             UNTIL C-PV-IDX > C-PV-COUNT                          
010280                 OR C-FOUND-SWITCH = "YES".                       
010290                                                                  
010300*    100-PORTFOLIO CAP - SEE THE BANNER ABOVE.
010310     IF C-PV-COUNT < 100 AND C-FOUND-SWITCH = "NO"                
010320         ADD 1 TO C-PV-COUNT                                      
010330         SET C-PV-IDX TO C-PV-COUNT                               
010340         MOVE I-PORTFOLIO TO C-PV-PORTFOLIO(C-PV-IDX)             
010350         MOVE I-OWNER TO C-PV-OWNER(C-PV-IDX)                     
010360         MOVE ZERO TO C-PV-VALUE(C-PV-IDX)                        
010370     END-IF.                                                      
010380                                                                  
010390 4170-EXIT.                                                       
010400     EXIT.                                                        
010410                                                                  
010420 4175-TEST-ONE-GROUP.                                             
010430*    GROUP MATCH IS ON PORTFOLIO NAME AND OWNER TOGETHER - TWO
010440*    DIFFERENT OWNERS CAN EACH HAVE A PORTFOLIO OF THE SAME
010450*    NAME AND MUST NOT BE FOLDED TOGETHER.
010460     IF C-PV-PORTFOLIO(C-PV-IDX) = I-PORTFOLIO AND                
010470        C-PV-OWNER(C-PV-IDX)     = I-OWNER                        
010480         MOVE "YES" TO C-FOUND-SWITCH                             
010490     END-IF.                                                      
010500                                                                  
010510                                                                  
010520 4200-WRITE-PORTVALUES.                                           
010530*    POSTS EVERY GROUP BUILT IN 4100-ACCUM-HOLDING OUT TO THE
010540*    PORTFOLIOVALUE MASTER BEFORE THE REPORT IS PRINTED.
010550     PERFORM 4250-WRITE-ONE-PORTVALUE                             
010560         VARYING C-PV-IDX FROM 1 BY 1                             
010570             UNTIL C-PV-IDX > C-PV-COUNT.                         
010580                                                                  
010590 4200-EXIT.                                                       
010600     EXIT.                                                        
010610                                                                  
010620 4250-WRITE-ONE-PORTVALUE.                                        
010630*****************************************************************
010640* UPSERTS ONE PORTFOLIOVALUE ROW BY PORTFOLIO+OWNER KEY -       *
010650* A RERUN FOR THE SAME OWNER ON THE SAME DAY REPLACES           *
010660* YESTERDAY'S... NO, TODAY'S PRIOR VALUE RATHER THAN            *
010670* DUPLICATING IT.  GRAND TOTAL IS ACCUMULATED HERE, ONE         *
010680* GROUP AT A TIME, SO IT IS READY BY THE TIME                   *
010690* 4900-PRINT-VALRPT PRINTS IT AS THE LAST LINE OF THE REPORT.   *
010700*****************************************************************
010710     MOVE C-PV-PORTFOLIO(C-PV-IDX) TO PV-PORTFOLIO.               
010720     MOVE C-PV-OWNER(C-PV-IDX)     TO PV-OWNER.                   
010730     MOVE C-PV-VALUE(C-PV-IDX)     TO PV-VALUE.                   
010740     MOVE C-RUN-DATE-10             TO PV-VAL-DATE.               
010750                                                                  
010760*    RERUN-SAFE - A SECOND RUN FOR THE SAME OWNER, SAME DAY,
010770*    REPLACES THE PRIOR ROW INSTEAD OF DUPLICATING IT.
010780     READ PORTFOLIOVALUE                                          
010790         INVALID KEY                                              
010800             MOVE "NOTFND" TO C-FOUND-SWITCH                      
010810     END-READ.                                                    
010820                                                                  
010830     IF C-FOUND-SWITCH NOT = "NOTFND"                             
010840         REWRITE PV-RECORD                                        
010850     ELSE                                                         
010860         WRITE PV-RECORD                                          
010870     END-IF.                                                      
010880                                                                  
010890*    CP6-019 - GRAND TOTAL ROUNDED THE SAME AS THE GROUP
010900*    VALUE, NOT JUST SUMMED FROM ALREADY-ROUNDED GROUPS.
010910     COMPUTE C-GRAND-TOTAL ROUNDED =                              
010920         C-GRAND-TOTAL + C-PV-VALUE(C-PV-IDX).                    
010930                                                                  
010940 4250-EXIT.                                                       
010950     EXIT.                                                        
010960                                                                  
010970                                                                  
010980 4800-READ-PORTFOLIO.
010990*    SEQUENTIAL READ OF THE HOLDINGS MASTER, SHARED BY BOTH
011000*    4000-RUN-VALUATION AND 5000-RUN-PERFORMANCE.
011010     READ PORTFOLIO
011020         AT END
011030             MOVE "NO" TO MORE-RECS
011040     END-READ.
011050     IF MORE-RECS = "YES"
011060         ADD 1 TO C-PORT-READ-CTR
011070*    CP6-052 - CAPTURE THIS OWNER'S SYMBOL INTO C-OWNSYM-TABLE
011080*    REGARDLESS OF WHICH ACTION IS RUNNING, SO THE STALENESS
011090*    CHECK BELOW ALWAYS HAS THE OWNER'S OWN HOLDINGS TO SCAN.
011100         IF I-OWNER = C-PARM-OWNER
011110             PERFORM 4850-ACCUM-OWNSYM THRU 4850-EXIT
011120         END-IF
011130     END-IF.
011140
011150 4850-ACCUM-OWNSYM.
011160*    DEDUP ADD, SAME SHAPE AS 3100-ACCUM-PRICE - ONE ROW PER
011170*    DISTINCT SYMBOL THE OWNER HOLDS, NO MATTER HOW MANY
011180*    PORTFOLIOS OR LOTS OF THAT SYMBOL THE OWNER HAS.
011190     MOVE "NO" TO C-FOUND-SWITCH.
011200     PERFORM 4855-SCAN-OWNSYM THRU 4855-EXIT
011210         VARYING C-OS-IDX FROM 1 BY 1
011220             UNTIL C-OS-IDX > C-OS-COUNT.
011230     IF C-FOUND-SWITCH = "NO" AND C-OS-COUNT < 300
011240         ADD 1 TO C-OS-COUNT
011250         MOVE I-SYMBOL TO C-OS-SYMBOL(C-OS-COUNT)
011260     END-IF.
011270 4850-EXIT.
011280     EXIT.
011290
011300 4855-SCAN-OWNSYM.
011310     IF C-OS-SYMBOL(C-OS-IDX) = I-SYMBOL
011320         MOVE "YES" TO C-FOUND-SWITCH
011330     END-IF.
011340
011350
011360 4900-PRINT-VALRPT.
011370*    IF THE OWNER HAS NO PORTFOLIOVALUE GROUPS AT ALL, PRINT
011380*    THE NO-DATA LINE AND SKIP STRAIGHT TO EXIT - THE HEADING
011390*    STILL PRINTS SO THE OWNER SEES A DATED, PAGE-NUMBERED
011400*    REPORT EVEN WHEN THERE IS NOTHING TO VALUE.
011410     MOVE ZERO TO C-PAGE-CTR.                                     
011420     PERFORM 4990-VAL-HEADING.                                    
011430                                                                  
011440*    STILL PRINT THE HEADING AND THE NO-DATA LINE RATHER THAN
011450*    SKIPPING THE REPORT OUTRIGHT.
011460     IF C-PV-COUNT = ZERO                                         
011470         MOVE "NO PORTFOLIO DATA FOR OWNER - VALUATION SKIPPED" TO
011480             O-VAL-NODATA-MSG                                     
011490         WRITE VAL-PRTLINE FROM VAL-NODATA-LINE                   
011500             AFTER ADVANCING 2 LINES                              
011510         GO TO 4900-EXIT                                          
011520     END-IF.                                                      
011530                                                                  
011540     PERFORM 4950-PRINT-ONE-VALUE                                 
011550         VARYING C-PV-IDX FROM 1 BY 1                             
011560             UNTIL C-PV-IDX > C-PV-COUNT.                         
011570                                                                  
011580     MOVE C-GRAND-TOTAL TO O-VAL-GRAND-TOTAL.                     
011590     WRITE VAL-PRTLINE FROM VAL-GRANDTOTAL-LINE                   
011600         AFTER ADVANCING 2 LINES.                                 
011610                                                                  
011620 4900-EXIT.                                                       
011630     EXIT.                                                        
011640                                                                  
011650 4950-PRINT-ONE-VALUE.                                            
011660*    ONE DETAIL LINE PER PORTFOLIO GROUP; AT EOP RERUNS THE
011670*    HEADING SO EVERY PAGE REPEATS THE COLUMN TITLES.
011680     MOVE C-PV-PORTFOLIO(C-PV-IDX) TO O-VAL-PORTFOLIO.            
011690     MOVE C-PV-OWNER(C-PV-IDX)     TO O-VAL-OWNER.                
011700     MOVE C-PV-VALUE(C-PV-IDX)     TO O-VAL-VALUE.                
011710     MOVE C-RUN-DATE-10             TO O-VAL-DATE.                
011720                                                                  
011730     WRITE VAL-PRTLINE FROM VAL-DETAIL-LINE                       
011740         AFTER ADVANCING 1 LINE                                   
011750         AT EOP                                                   
011760             PERFORM 4990-VAL-HEADING                             
011770     END-WRITE.                                                   
011780                                                                  
011790 4950-EXIT.                                                       
011800     EXIT.                                                        
011810                                                                  
011820                                                                  
011830 4990-VAL-HEADING.                                                
011840*    COMPANY/DIVISION/REPORT/COLUMN BANNER, ONE PAGE AT A TIME.
011850     ADD 1 TO C-PAGE-CTR.                                         
011860     MOVE C-PAGE-CTR TO O-PCTR.                                   
011870                                                                  
011880     WRITE VAL-PRTLINE FROM COMPANY-TITLE                         
011890         AFTER ADVANCING PAGE.                                    
011900     WRITE VAL-PRTLINE FROM DIVISION-TITLE                        
011910         AFTER ADVANCING 1 LINE.                                  
011920     WRITE VAL-PRTLINE FROM VAL-REPORT-TITLE                      
011930         AFTER ADVANCING 1 LINE.                                  
011940     WRITE VAL-PRTLINE FROM VAL-COLUMN-HEADING                    
011950         AFTER ADVANCING 2 LINES.                                 
011960                                                                  
011970                                                                  
011980 5000-RUN-PERFORMANCE.                                            
011990*****************************************************************
012000* PERFORMANCE CALCULATOR.  BUILDS C-PERF-TABLE, ONE ROW PER     *
012010* HOLDING FOR THE OWNER, THEN SORTS IT AND PRINTS IT.           *
012020* CAPPED AT 500 HOLDINGS - IF THE OWNER HAS NONE AT ALL THE     *
012030* REPORT STILL PRINTS WITH THE NO-DATA LINE, SAME AS            *
012040* 4900-PRINT-VALRPT DOES FOR THE VALUATION SIDE.                *
012050*****************************************************************
012060     MOVE ZERO TO C-PERF-COUNT.                                   
012070     MOVE ZERO TO C-PERF-PRESENT-CTR.                             
012080     MOVE ZERO TO C-PERF-SUM.                                     
012090     MOVE ZERO TO C-TOTAL-VALUE.                                  
012100     MOVE ZERO TO C-TOTAL-COST.                                   
012110     MOVE "YES" TO MORE-RECS.                                     
012120                                                                  
012130     PERFORM 4800-READ-PORTFOLIO.                                 
012140     PERFORM 5100-CALC-HOLDING THRU 5100-EXIT                     
012150         UNTIL MORE-RECS = "NO".                                  
012160                                                                  
012170*    SAME NO-DATA SHAPE AS THE VALUATION REPORT ABOVE.
012180     IF C-PERF-COUNT = ZERO                                       
012190         PERFORM 5600-PRINT-PERFRPT THRU 5600-EXIT                
012200         GO TO 5000-EXIT                                          
012210     END-IF.                                                      
012220                                                                  
012230     PERFORM 5500-SORT-PERF-TABLE THRU 5500-EXIT.                 
012240     PERFORM 5600-PRINT-PERFRPT THRU 5600-EXIT.                   
012250     PERFORM 5700-PRINT-PERF-SUMMARY THRU 5700-EXIT.              
012260                                                                  
012270 5000-EXIT.                                                       
012280     EXIT.                                                        
012290                                                                  
012300                                                                  
012310 5100-CALC-HOLDING.                                               
012320*****************************************************************
012330* ONE HOLDING'S PERFORMANCE ROW.  CP6-041 - QTY FIELDS ARE      *
012340* NUMERIC-TESTED AND DEFAULTED TO ZERO THE SAME AS              *
012350* 4100-ACCUM-HOLDING ABOVE.  PERFORMANCE PCT IS                 *
012360* (CURRENT PRICE - PURCHASE PRICE) / PURCHASE PRICE * 100,      *
012370* ROUNDED HALF-UP, AND ONLY COMPUTED WHEN THE PURCHASE PRICE    *
012380* IS GREATER THAN ZERO - A ZERO OR BLANK PURCHASE PRICE WOULD   *
012390* DIVIDE BY ZERO, SO THAT HOLDING IS MARKED PERF-MISSING        *
012400* INSTEAD, NOT COMPUTED AS A BOGUS 100% GAIN OR AN ABEND.       *
012410* A SYMBOL WITH NO CURRENT PRICE ON FILE IS ALSO MARKED         *
012420* PERF-MISSING, SAME RULE AS THE VALUATION SIDE.  ONLY          *
012430* PERF-PRESENT ROWS FEED C-PERF-SUM/C-PERF-PRESENT-CTR, SO A    *
012440* HOLDING WITH NO PERFORMANCE NUMBER DOES NOT DRAG DOWN THE     *
012450* AVERAGE IN 5700-PRINT-PERF-SUMMARY.                           *
012460*****************************************************************
012470     IF I-OWNER NOT = C-PARM-OWNER                                
012480         PERFORM 4800-READ-PORTFOLIO                              
012490         GO TO 5100-EXIT                                          
012500     END-IF.                                                      
012510                                                                  
012520*    500-HOLDING CAP - SEE THE BANNER ABOVE.
012530     IF C-PERF-COUNT >= 500                                       
012540         PERFORM 4800-READ-PORTFOLIO                              
012550         GO TO 5100-EXIT                                          
012560     END-IF.                                                      
012570                                                                  
012580     ADD 1 TO C-PERF-COUNT.                                       
012590     SET C-PF-IDX TO C-PERF-COUNT.                                
012600                                                                  
012610     MOVE I-SYMBOL TO C-PF-SYMBOL(C-PF-IDX).                      
012620     MOVE I-OWNER TO C-PF-OWNER(C-PF-IDX).                        
012630     MOVE I-PORTFOLIO TO C-PF-PORTFOLIO(C-PF-IDX).                
012640     MOVE I-PUR-PRICE TO C-PF-PUR-PRICE(C-PF-IDX).                
012650                                                                  
012660*    I-PUR-QTY-X IS THE SAME FIELD REDEFINED PIC X SO A
012670*    NUMERIC TEST CAN BE RUN AGAINST IT WITHOUT ABENDING ON
012680*    BLANK OR NON-NUMERIC INPUT.
012690     IF I-PUR-QTY-X IS NOT NUMERIC                                
012700         MOVE ZERO TO C-HOLD-QTY                                  
012710     ELSE                                                         
012720         MOVE I-PUR-QTY TO C-HOLD-QTY                             
012730     END-IF.                                                      
012740                                                                  
012750     IF I-ADD-QTY-X IS NOT NUMERIC                                CP6-041
012760         MOVE ZERO TO C-HOLD-ADD-QTY                              
012770     ELSE                                                         
012780         MOVE I-ADD-QTY TO C-HOLD-ADD-QTY                         
012790     END-IF.                                                      
012800                                                                  
012810     COMPUTE C-PF-QTY(C-PF-IDX) =                                 
012820         C-HOLD-QTY + C-HOLD-ADD-QTY.                             
012830                                                                  
012840     PERFORM 4150-LOOKUP-PRICE THRU 4150-EXIT.                    
012850                                                                  
012860     IF C-FOUND-SWITCH = "YES"                                    
012870         MOVE C-CP-PRICE(C-CP-IDX) TO C-PF-CUR-PRICE(C-PF-IDX)    
012880                                                                  
012890         IF I-PUR-PRICE > ZERO
012900*    PERFORMANCE PCT, ROUNDED HALF-UP STRAIGHT INTO THE 2-DECIMAL CP6-051
012910*    FIELD - SAME ROUNDING RULE AS THE VALUATION SIDE'S GROUP     CP6-051
012920*    VALUE (CP6-019).  CP6-051 - A 4-DECIMAL INTERMEDIATE FIELD   CP6-051
012930*    USED TO SIT HERE; COMPUTE ROUNDED INTO IT AND THEN MOVE INTO CP6-051
012940*    THE 2-DECIMAL FIELD ONLY ROUNDED THE FIRST TIME - THE MOVE   CP6-051
012950*    THAT FOLLOWED TRUNCATED RATHER THAN ROUNDED THE LAST TWO     CP6-051
012960*    DIGITS AWAY, SO 8.375% CAME OUT 8.37% INSTEAD OF 8.38%.      CP6-051
012970             COMPUTE C-PF-PERFORMANCE(C-PF-IDX) ROUNDED =         CP6-051
012980                 ((C-PF-CUR-PRICE(C-PF-IDX) - I-PUR-PRICE) /
012990                   I-PUR-PRICE) * 100
013000             SET PERF-PRESENT(C-PF-IDX) TO TRUE
013010             ADD 1 TO C-PERF-PRESENT-CTR                          
013020             ADD C-PF-PERFORMANCE(C-PF-IDX) TO C-PERF-SUM         
013030         ELSE                                                     
013040             MOVE ZERO TO C-PF-PERFORMANCE(C-PF-IDX)              
013050             SET PERF-MISSING(C-PF-IDX) TO TRUE                   
013060         END-IF                                                   
013070                                                                  
013080         COMPUTE C-PF-CUR-VALUE(C-PF-IDX) ROUNDED =               
013090             C-PF-CUR-PRICE(C-PF-IDX) * C-PF-QTY(C-PF-IDX)        
013100     ELSE                                                         
013110         MOVE ZERO TO C-PF-CUR-PRICE(C-PF-IDX)                    
013120         MOVE ZERO TO C-PF-PERFORMANCE(C-PF-IDX)                  
013130         MOVE ZERO TO C-PF-CUR-VALUE(C-PF-IDX)                    
013140         SET PERF-MISSING(C-PF-IDX) TO TRUE                       
013150     END-IF.                                                      
013160                                                                  
013170*    PURCHASE VALUE USES THE ORIGINAL PURCHASE PRICE, NOT THE
013180*    CURRENT PRICE - THAT IS WHAT MAKES THIS A COST BASIS.
013190     COMPUTE C-PF-PUR-VALUE(C-PF-IDX) ROUNDED =                   
013200         I-PUR-PRICE * C-PF-QTY(C-PF-IDX).                        
013210                                                                  
013220     COMPUTE C-PF-PROFIT-LOSS(C-PF-IDX) ROUNDED =                 
013230         C-PF-CUR-VALUE(C-PF-IDX) - C-PF-PUR-VALUE(C-PF-IDX).     
013240                                                                  
013250     ADD C-PF-CUR-VALUE(C-PF-IDX) TO C-TOTAL-VALUE.               
013260     ADD C-PF-PUR-VALUE(C-PF-IDX) TO C-TOTAL-COST.                
013270                                                                  
013280     PERFORM 4800-READ-PORTFOLIO.                                 
013290                                                                  
013300 5100-EXIT.                                                       
013310     EXIT.                                                        
013320                                                                  
013330                                                                  
013340 5500-SORT-PERF-TABLE.                                            
013350*****************************************************************
013360* BUBBLE SORT OF C-PERF-TABLE, HIGHEST PERFORMANCE FIRST.       *
013370* SKIPPED OUTRIGHT WHEN THERE IS ONLY ONE ROW - NOTHING TO      *
013380* COMPARE.  500-ROW MAX KEEPS AN O(N SQUARED) SORT CHEAP        *
013390* ENOUGH NOT TO MATTER FOR A SINGLE OWNER'S HOLDINGS.           *
013400*****************************************************************
013410*    ONE ROW OR ZERO ROWS IS ALREADY IN ITS FINAL ORDER.
013420     IF C-PERF-COUNT < 2                                          
013430         GO TO 5500-EXIT                                          
013440     END-IF.                                                      
013450                                                                  
013460     PERFORM 5520-SORT-ONE-PASS THRU 5520-EXIT                    
013470         VARYING C-SORT-I FROM 1 BY 1                             
013480             UNTIL C-SORT-I > C-PERF-COUNT - 1.                   
013490                                                                  
013500 5500-EXIT.                                                       
013510     EXIT.                                                        
013520                                                                  
013530 5520-SORT-ONE-PASS.                                              
013540*    ONE BUBBLE PASS; C-SORT-I SHRINKS THE COMPARE RANGE BY ONE
013550*    EACH PASS SINCE THE TAIL END IS ALREADY SETTLED.
013560     PERFORM 5550-COMPARE-AND-SWAP THRU 5550-EXIT                 
013570         VARYING C-SORT-J FROM 1 BY 1                             
013580             UNTIL C-SORT-J > C-PERF-COUNT - C-SORT-I.            
013590                                                                  
013600 5520-EXIT.                                                       
013610     EXIT.                                                        
013620                                                                  
013630                                                                  
013640 5550-COMPARE-AND-SWAP.                                           
013650*****************************************************************
013660* CP6-027 - TIE-BREAK RULE.  A HOLDING WITH NO PERFORMANCE      *
013670* NUMBER (MISSING CURRENT PRICE) MUST SORT TO THE BOTTOM OF     *
013680* THE REPORT, NOT THE TOP, EVEN THOUGH ITS PERFORMANCE FIELD    *
013690* IS ZERO AND WOULD OTHERWISE LOOK LIKE A BREAK-EVEN HOLDING.   *
013700* THE MISSING/PRESENT SWAP IS CHECKED AHEAD OF THE NUMERIC      *
013710* PERFORMANCE COMPARE BELOW SO IT ALWAYS WINS WHEN IT           *
013720* APPLIES.  TWO PRESENT ROWS FALL THROUGH TO THE ORDINARY       *
013730* DESCENDING-PERFORMANCE COMPARE.                               *
013740*****************************************************************
013750     SET C-PF-IDX TO C-SORT-J.                                    
013760                                                                  
013770*    CP6-027 TIE-BREAK - A MISSING ROW NEXT TO A PRESENT ROW
013780*    ALWAYS SWAPS, REGARDLESS OF WHAT THE NUMBERS SAY, SO
013790*    MISSING HOLDINGS DRIFT TO THE BOTTOM ON EVERY PASS.
013800     IF PERF-MISSING(C-SORT-J) AND PERF-PRESENT(C-SORT-J + 1)     CP6-027
013810         PERFORM 5560-SWAP-ENTRIES THRU 5560-EXIT                 
013820         GO TO 5550-EXIT                                          
013830     END-IF.                                                      
013840                                                                  
013850     IF PERF-PRESENT(C-SORT-J) AND PERF-PRESENT(C-SORT-J + 1)     
013860         IF C-PF-PERFORMANCE(C-SORT-J) <                          
013870            C-PF-PERFORMANCE(C-SORT-J + 1)                        
013880             PERFORM 5560-SWAP-ENTRIES THRU 5560-EXIT             
013890         END-IF                                                   
013900     END-IF.                                                      
013910                                                                  
013920 5550-EXIT.                                                       
013930     EXIT.                                                        
013940                                                                  
013950                                                                  
013960 5560-SWAP-ENTRIES.                                               
013970*    SWAPS THE WHOLE C-PF-ENTRY ROW, NOT JUST THE PERFORMANCE
013980*    FIELD - SYMBOL, PRICES AND QTY ALL HAVE TO MOVE TOGETHER.
013990     MOVE C-PF-ENTRY(C-SORT-J)    TO C-SWAP-AREA.                 
014000     MOVE C-PF-ENTRY(C-SORT-J + 1)                                
014010         TO C-PF-ENTRY(C-SORT-J).                                 
014020     MOVE C-SWAP-AREA                                             
014030         TO C-PF-ENTRY(C-SORT-J + 1).                             
014040     ADD 1 TO C-SORT-SWAPS.                                       
014050                                                                  
014060 5560-EXIT.                                                       
014070     EXIT.                                                        
014080                                                                  
014090                                                                  
014100 5600-PRINT-PERFRPT.                                              
014110*    NO-DATA LINE IF THE OWNER HAS NO HOLDINGS AT ALL, SAME
014120*    SHAPE AS 4900-PRINT-VALRPT ON THE VALUATION SIDE.
014130     MOVE ZERO TO C-PAGE-CTR-P.                                   
014140     PERFORM 5690-PERF-HEADING.                                   
014150                                                                  
014160*    SAME NO-DATA SHAPE AS THE VALUATION REPORT ABOVE.
014170     IF C-PERF-COUNT = ZERO                                       
014180         MOVE "NO PORTFOLIO DATA - PERFORMANCE SKIPPED" TO        
014190             O-PERF-NODATA-MSG                                    
014200         WRITE PERF-PRTLINE FROM PERF-NODATA-LINE                 
014210             AFTER ADVANCING 2 LINES                              
014220         GO TO 5600-EXIT                                          
014230     END-IF.                                                      
014240                                                                  
014250     PERFORM 5650-PRINT-ONE-HOLDING THRU 5650-EXIT                
014260         VARYING C-PF-IDX FROM 1 BY 1                             
014270             UNTIL C-PF-IDX > C-PERF-COUNT.                       
014280                                                                  
014290 5600-EXIT.                                                       
014300     EXIT.                                                        
014310                                                                  
014320                                                                  
014330 5650-PRINT-ONE-HOLDING.                                          
014340*****************************************************************
014350* A PERF-MISSING HOLDING PRINTS ON THE SHORTER NO-PERFORMANCE   *
014360* LINE (SYMBOL, PORTFOLIO, PURCHASE PRICE ONLY) SO THE BLANK    *
014370* CURRENT-PRICE/PERFORMANCE COLUMNS ARE NOT MISREAD AS ZERO.    *
014380* OTHERWISE PRINT THE FULL DETAIL LINE WITH GAIN/LOSS SIGNED    *
014390* SEPARATELY FROM THE AMOUNT - O-PF-PL IS ALWAYS UNSIGNED,      *
014400* O-PF-PL-SIGN CARRIES GAIN OR LOSS IN WORDS.                   *
014410*****************************************************************
014420     IF PERF-MISSING(C-PF-IDX)                                    
014430         MOVE C-PF-SYMBOL(C-PF-IDX)    TO O-NP-SYMBOL             
014440         MOVE C-PF-PORTFOLIO(C-PF-IDX) TO O-NP-PORTFOLIO          
014450         MOVE C-PF-PUR-PRICE(C-PF-IDX) TO O-NP-PUR-PRICE          
014460                                                                  
014470         WRITE PERF-PRTLINE FROM PERF-NOPERF-LINE                 
014480             AFTER ADVANCING 1 LINE                               
014490             AT EOP                                               
014500                 PERFORM 5690-PERF-HEADING                        
014510         GO TO 5650-EXIT                                          
014520     END-IF.                                                      
014530                                                                  
014540     MOVE C-PF-SYMBOL(C-PF-IDX)      TO O-PF-SYMBOL.              
014550     MOVE C-PF-PORTFOLIO(C-PF-IDX)   TO O-PF-PORTFOLIO.           
014560     MOVE C-PF-PUR-PRICE(C-PF-IDX)   TO O-PF-PUR-PRICE.           
014570     MOVE C-PF-CUR-PRICE(C-PF-IDX)   TO O-PF-CUR-PRICE.           
014580     MOVE C-PF-PERFORMANCE(C-PF-IDX) TO O-PF-PERFORMANCE.         
014590     MOVE C-PF-QTY(C-PF-IDX)         TO O-PF-QTY.                 
014600     MOVE C-PF-CUR-VALUE(C-PF-IDX)   TO O-PF-VALUE.               
014610                                                                  
014620*    SAME SIGN/MAGNITUDE SPLIT AS THE SUMMARY LINE BELOW, JUST
014630*    PER HOLDING HERE.
014640     IF C-PF-PROFIT-LOSS(C-PF-IDX) < ZERO                         
014650         MOVE "LOSS" TO O-PF-PL-SIGN                              
014660         COMPUTE O-PF-PL = C-PF-PROFIT-LOSS(C-PF-IDX) * -1        
014670     ELSE                                                         
014680         MOVE "GAIN" TO O-PF-PL-SIGN                              
014690         MOVE C-PF-PROFIT-LOSS(C-PF-IDX) TO O-PF-PL               
014700     END-IF.                                                      
014710                                                                  
014720     WRITE PERF-PRTLINE FROM PERF-DETAIL-LINE                     
014730         AFTER ADVANCING 1 LINE                                   
014740         AT EOP                                                   
014750             PERFORM 5690-PERF-HEADING.                           
014760                                                                  
014770 5650-EXIT.                                                       
014780     EXIT.                                                        
014790                                                                  
014800                                                                  
014810 5690-PERF-HEADING.                                               
014820*    SAME BANNER SHAPE AS 4990-VAL-HEADING, PERFORMANCE TITLES.
014830     ADD 1 TO C-PAGE-CTR-P.                                       
014840     MOVE C-PAGE-CTR-P TO O-PCTR.                                 
014850                                                                  
014860     WRITE PERF-PRTLINE FROM COMPANY-TITLE                        
014870         AFTER ADVANCING PAGE.                                    
014880     WRITE PERF-PRTLINE FROM DIVISION-TITLE                       
014890         AFTER ADVANCING 1 LINE.                                  
014900     WRITE PERF-PRTLINE FROM PERF-REPORT-TITLE                    
014910         AFTER ADVANCING 1 LINE.                                  
014920     WRITE PERF-PRTLINE FROM PERF-COLUMN-HEADING-1                
014930         AFTER ADVANCING 2 LINES.                                 
014940                                                                  
014950                                                                  
014960 5700-PRINT-PERF-SUMMARY.                                         
014970*****************************************************************
014980* SUMMARY STATISTICS LINE.  AVERAGE PERFORMANCE IS OVER         *
014990* PERF-PRESENT HOLDINGS ONLY (C-PERF-PRESENT-CTR), NOT OVER     *
015000* EVERY HOLDING, SO MISSING-PRICE ROWS DO NOT PULL THE          *
015010* AVERAGE TOWARD ZERO.  A ZERO PRESENT COUNT (EVERY HOLDING     *
015020* MISSING A PRICE) MOVES ZERO RATHER THAN DIVIDING BY ZERO.     *
015030* TOTAL P/L PERCENT IS SIMILARLY GUARDED AGAINST A ZERO         *
015040* TOTAL COST.  GAIN/LOSS SIGN AND ABSOLUTE AMOUNT ARE SPLIT     *
015050* OUT THE SAME WAY AS THE PER-HOLDING LINE ABOVE.               *
015060*****************************************************************
015070*    GUARD AGAINST DIVIDE BY ZERO WHEN EVERY HOLDING IS
015080*    PERF-MISSING - SEE 5100-CALC-HOLDING.
015090     IF C-PERF-PRESENT-CTR > ZERO                                 
015100         COMPUTE C-PERF-AVG ROUNDED =                             
015110             C-PERF-SUM / C-PERF-PRESENT-CTR                      
015120     ELSE                                                         
015130         MOVE ZERO TO C-PERF-AVG                                  
015140     END-IF.                                                      
015150                                                                  
015160     COMPUTE C-TOTAL-PL = C-TOTAL-VALUE - C-TOTAL-COST.           
015170                                                                  
015180     IF C-TOTAL-COST NOT = ZERO                                   
015190*    GUARDED THE SAME WAY - A ZERO TOTAL COST WOULD DIVIDE
015200*    BY ZERO OTHERWISE.
015210         COMPUTE C-TOTAL-PL-PCT ROUNDED =                         
015220             (C-TOTAL-PL / C-TOTAL-COST) * 100                    
015230     ELSE                                                         
015240         MOVE ZERO TO C-TOTAL-PL-PCT                              
015250     END-IF.                                                      
015260                                                                  
015270*    SPLIT SIGN FROM MAGNITUDE SO THE REPORT CAN PRINT "LOSS"
015280*    OR "GAIN" IN WORDS WITH AN UNSIGNED AMOUNT BESIDE IT.
015290     IF C-TOTAL-PL < ZERO                                         
015300         MOVE "LOSS" TO C-PL-SIGN                                 
015310         COMPUTE C-TOTAL-PL-ABS = C-TOTAL-PL * -1                 
015320     ELSE                                                         
015330         MOVE "GAIN" TO C-PL-SIGN                                 
015340         MOVE C-TOTAL-PL TO C-TOTAL-PL-ABS                        
015350     END-IF.                                                      
015360                                                                  
015370     MOVE C-PERF-AVG TO O-SUM-AVG-PERF.                           
015380     WRITE PERF-PRTLINE FROM PERF-SUMMARY-LINE-1                  
015390         AFTER ADVANCING 2 LINES.                                 
015400                                                                  
015410     MOVE C-TOTAL-VALUE TO O-SUM-TOTAL-VALUE.                     
015420     WRITE PERF-PRTLINE FROM PERF-SUMMARY-LINE-2                  
015430         AFTER ADVANCING 1 LINE.                                  
015440                                                                  
015450     MOVE C-PL-SIGN TO O-SUM-PL-SIGN.                             
015460     MOVE C-TOTAL-PL-ABS TO O-SUM-PL-AMT.                         
015470     COMPUTE O-SUM-PL-PCT = C-TOTAL-PL-PCT.                       
015480     IF C-TOTAL-PL-PCT < ZERO                                     
015490         COMPUTE O-SUM-PL-PCT = C-TOTAL-PL-PCT * -1               
015500     END-IF.                                                      
015510     WRITE PERF-PRTLINE FROM PERF-SUMMARY-LINE-3                  
015520         AFTER ADVANCING 1 LINE.                                  
015530                                                                  
015540 5700-EXIT.                                                       
015550     EXIT.                                                        
015560                                                                  
015570                                                                  
015580 6000-BUILD-NOTIFICATION.                                         
015590*****************************************************************
015600* NOTIFICATION FORMATTER.  CP6-023 - ONLY RUNS WHEN THE         *
015610* NOTIFY FEATURE FLAG IS ON (NOTIFY-ON) - SEE CP6-047, WHICH    *
015620* ADDED THE PARM CARD THAT ACTUALLY DRIVES THE FLAG.  MAIN      *
015630* LINE ALSO ONLY CALLS THIS PARAGRAPH WHEN C-PERF-COUNT IS      *
015640* GREATER THAN ZERO, SO THE DOCUMENT IS BUILT ONLY WHEN BOTH    *
015650* CONDITIONS HOLD - FLAG ON AND PERFORMANCE ROWS EXIST.         *
015660*****************************************************************
015670*    CP6-023 - FEATURE FLAG GUARD.  SEE CP6-047 FOR WHERE THE
015680*    FLAG IS ACTUALLY SET FROM THE PARM CARD.
015690     IF NOTIFY-OFF                                                CP6-023
015700         DISPLAY "CBLANL06 - NOTIFICATIONS DISABLED - DOCUMENT "  
015710             "NOT BUILT"                                          
015720         GO TO 6000-EXIT                                          
015730     END-IF.                                                      
015740                                                                  
015750     MOVE C-RUN-DATE-10 TO O-NT-SUBJ-DATE.                        
015760     WRITE NOTICE-LINE FROM NOTICE-SUBJECT-LINE                   
015770         AFTER ADVANCING PAGE.                                    
015780                                                                  
015790     MOVE C-PERF-AVG TO O-NT-AVG-PERF.                            
015800     WRITE NOTICE-LINE FROM NOTICE-HEADLINE-LINE                  
015810         AFTER ADVANCING 2 LINES.                                 
015820                                                                  
015830     WRITE NOTICE-LINE FROM NOTICE-BLANK                          
015840         AFTER ADVANCING 1 LINE.                                  
015850     WRITE NOTICE-LINE FROM NOTICE-ROW-HEADING-LINE               
015860         AFTER ADVANCING 1 LINE.                                  
015870                                                                  
015880     PERFORM 6050-WRITE-ONE-DETAIL THRU 6050-EXIT                 
015890         VARYING C-PF-IDX FROM 1 BY 1                             
015900             UNTIL C-PF-IDX > C-PERF-COUNT.                       
015910                                                                  
015920     MOVE C-RUN-TIMESTAMP TO O-NT-FOOTER-TS.                      
015930     WRITE NOTICE-LINE FROM NOTICE-BLANK                          
015940         AFTER ADVANCING 1 LINE.                                  
015950     WRITE NOTICE-LINE FROM NOTICE-FOOTER-LINE                    
015960         AFTER ADVANCING 1 LINE.                                  
015970                                                                  
015980 6000-EXIT.                                                       
015990     EXIT.                                                        
016000                                                                  
016010 6050-WRITE-ONE-DETAIL.                                           
016020*    ONE NOTIFICATION DETAIL LINE PER HOLDING, IN WHATEVER
016030*    ORDER 5500-SORT-PERF-TABLE LEFT THE TABLE - HIGHEST
016040*    PERFORMANCE FIRST, MISSING-PRICE HOLDINGS LAST.
016050     MOVE C-PF-SYMBOL(C-PF-IDX)    TO O-NT-SYMBOL.                
016060     MOVE C-PF-OWNER(C-PF-IDX)     TO O-NT-OWNER.                 
016070     MOVE C-PF-PORTFOLIO(C-PF-IDX) TO O-NT-PORTFOLIO.             
016080     MOVE C-PF-PUR-PRICE(C-PF-IDX) TO O-NT-PUR-PRICE.             
016090     MOVE C-PF-CUR-PRICE(C-PF-IDX) TO O-NT-CUR-PRICE.             
016100     MOVE C-PF-PERFORMANCE(C-PF-IDX) TO O-NT-PERFORMANCE.         
016110                                                                  
016120     WRITE NOTICE-LINE FROM NOTICE-DETAIL-LINE                    
016130         AFTER ADVANCING 1 LINE.                                  
016140                                                                  
016150 6050-EXIT.                                                       
016160     EXIT.                                                        
016170                                                                  
016180                                                                  
016190 7000-STALENESS-CHECK.
016200*****************************************************************
016210* CP6-006 - WARNS WHEN A PRICE FOR A SYMBOL THE OWNER HOLDS IS  *
016220* MORE THAN ONE DAY OLD AGAINST THE RUN DATE.  NOTHING TO       *
016230* CHECK IF THE OWNER HOLDS NOTHING.  RUN DATE IS CONVERTED TO A *
016240* DAY SERIAL ONCE, UP FRONT, RATHER THAN INSIDE THE PER-PRICE   *
016250* LOOP BELOW.  CP6-052 - SCANS C-OWNSYM-TABLE, NOT THE WHOLE    *
016260* CURRENT-PRICE TABLE - THE OLD CODE WALKED EVERY SYMBOL ON THE *
016270* STOCKPRICE MASTER, OWNER'S OR NOT, AND COULD NAME A SYMBOL    *
016280* THIS OWNER NEVER HELD.                                       *
016290*****************************************************************
016300     MOVE ZERO TO C-STALE-CTR.
016310
016320*    NOTHING IN THE OWNER'S OWN SYMBOL LIST TO CHECK FOR
016330*    STALENESS AGAINST.
016340     IF C-OS-COUNT = ZERO
016350         GO TO 7000-EXIT
016360     END-IF.
016370
016380     MOVE C-RUN-DATE-10 TO C-WORK-DATE-10.
016390     MOVE C-WD-YYYY TO C-DS-YEAR.
016400     MOVE C-WD-MM   TO C-DS-MONTH.
016410     MOVE C-WD-DD   TO C-DS-DAY.
016420     PERFORM 7100-COMPUTE-DAY-SERIAL THRU 7100-EXIT.
016430     MOVE C-DS-SERIAL TO C-RUN-SERIAL.
016440
016450     PERFORM 7050-CHECK-ONE-PRICE THRU 7050-EXIT
016460         VARYING C-OS-IDX FROM 1 BY 1
016470             UNTIL C-OS-IDX > C-OS-COUNT.
016480
016490 7000-EXIT.
016500     EXIT.                                                        
016510                                                                  
016520 7050-CHECK-ONE-PRICE.
016530*    ONE OWNED SYMBOL'S STALENESS.  HEADING LINE PRINTS ONLY ONCE
016540*    PER OWNER, ON THE FIRST STALE PRICE FOUND - C-STALE-CTR
016550*    STILL ZERO IS HOW THAT IS DETECTED.
016560*    CP6-052 - LOOK UP THIS OWNED SYMBOL ON THE CURRENT-PRICE
016570*    TABLE THE SAME WAY 4100-ACCUM-HOLDING DOES; NO CURRENT PRICE
016580*    ON FILE FOR IT IS NOT A STALE PRICE, IT IS A MISSING ONE -
016590*    SKIP IT HERE THE SAME AS THE VALUATION/PERFORMANCE SIDE DOES.
016600     MOVE C-OS-SYMBOL(C-OS-IDX) TO I-SYMBOL.
016610     PERFORM 4150-LOOKUP-PRICE THRU 4150-EXIT.
016620     IF C-FOUND-SWITCH = "NO"
016630         GO TO 7050-EXIT
016640     END-IF.
016650     MOVE C-CP-DATE(C-CP-IDX) TO C-WORK-DATE-10.
016660     MOVE C-WD-YYYY TO C-DS-YEAR.
016670     MOVE C-WD-MM   TO C-DS-MONTH.
016680     MOVE C-WD-DD   TO C-DS-DAY.
016690     PERFORM 7100-COMPUTE-DAY-SERIAL THRU 7100-EXIT.
016700     MOVE C-DS-SERIAL TO C-PRICE-SERIAL.
016710
016720     COMPUTE C-STALE-DAYS = C-RUN-SERIAL - C-PRICE-SERIAL.
016730
016740*    CP6-006 - ANYTHING OLDER THAN ONE DAY AGAINST THE RUN
016750*    DATE IS STALE ENOUGH TO WARN ON.
016760     IF C-STALE-DAYS > 1
016770         IF C-STALE-CTR = ZERO
016780             MOVE C-PARM-OWNER TO O-C-MSG
016790             DISPLAY C-STALE-HEADING-LINE C-PARM-OWNER
016800         END-IF
016810         ADD 1 TO C-STALE-CTR
016820         DISPLAY "  " C-OS-SYMBOL(C-OS-IDX)
016830             " PRICE IS " C-STALE-DAYS " DAYS OLD"
016840     END-IF.
016850
016860 7050-EXIT.
016870     EXIT.                                                        
016880                                                                  
016890                                                                  
016900 7100-COMPUTE-DAY-SERIAL.                                         
016910*****************************************************************
016920* CP6-036 - HAND-ROLLED DAY SERIAL (NO INTRINSIC FUNCTIONS IN   *
016930* THIS SHOP'S CODE).  YEAR-LESS-1 LEAP-DAY COUNT IS THE         *
016940* ORDINARY 4/100/400 RULE APPLIED TO EVERY COMPLETE YEAR        *
016950* BEFORE THIS ONE.  THE CURRENT YEAR'S OWN LEAP STATUS IS       *
016960* TESTED SEPARATELY (IS-LEAP-YEAR) BECAUSE FEB 29 OF THE        *
016970* CURRENT YEAR ONLY COUNTS IF THE DATE BEING SERIALIZED FALLS   *
016980* IN MARCH OR LATER - THAT IS WHY THE MONTH GREATER THAN 2      *
016990* TEST GATES THE PLUS-ONE CORRECTION.  MISSING THAT GATE IS     *
017000* WHAT MADE STALENESS MISFIRE ON 2/29 BEFORE THIS REWRITE.      *
017010*****************************************************************
017020*    LEAP-DAY COUNT BELOW IS OVER EVERY COMPLETE YEAR BEFORE
017030*    THIS ONE, SO IT RUNS OFF YEAR-LESS-1, NOT THE YEAR ITSELF.
017040     COMPUTE C-DS-YEAR-LESS-1 = C-DS-YEAR - 1.                    
017050                                                                  
017060*    THREE DIVIDES FOR THE THREE GREGORIAN LEAP TESTS - BY 4,
017070*    BY 100, BY 400.  REMAINDERS, NOT QUOTIENTS, ARE WHAT THE
017080*    LEAP-DAY COMPUTE BELOW ACTUALLY NEEDS.
017090     DIVIDE C-DS-YEAR-LESS-1 BY 4 GIVING C-DS-LEAP4               
017100         REMAINDER C-DS-REM4.                                     
017110     DIVIDE C-DS-YEAR-LESS-1 BY 100 GIVING C-DS-LEAP100           
017120         REMAINDER C-DS-REM100.                                   
017130     DIVIDE C-DS-YEAR-LESS-1 BY 400 GIVING C-DS-LEAP400           
017140         REMAINDER C-DS-REM400.                                   
017150                                                                  
017160     COMPUTE C-DS-LEAP-DAYS =                                     
017170         C-DS-LEAP4 - C-DS-LEAP100 + C-DS-LEAP400.                
017180                                                                  
017190*    RESET BEFORE TESTING THIS YEAR'S OWN LEAP STATUS - THE
017200*    DIVIDES ABOVE WERE FOR YEAR-LESS-1, NOT THIS YEAR.
017210     MOVE "NO" TO C-LEAP-SWITCH.                                  
017220     DIVIDE C-DS-YEAR BY 4 GIVING C-DS-LEAP4                      
017230         REMAINDER C-DS-REM4.                                     
017240     DIVIDE C-DS-YEAR BY 100 GIVING C-DS-LEAP100                  
017250         REMAINDER C-DS-REM100.                                   
017260     DIVIDE C-DS-YEAR BY 400 GIVING C-DS-LEAP400                  
017270         REMAINDER C-DS-REM400.                                   
017280                                                                  
017290*    LEAP RULE: DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE
017300*    BY 400 - STANDARD GREGORIAN TEST.
017310     IF (C-DS-REM4 = 0 AND C-DS-REM100 NOT = 0) OR                
017320         C-DS-REM400 = 0                                          
017330         MOVE "YES" TO C-LEAP-SWITCH                              
017340     END-IF.                                                      
017350                                                                  
017360*    C-CUM-DAYS IS THE HARD-CODED DAYS-BEFORE-THIS-MONTH TABLE
017370*    BUILT VIA REDEFINES/FILLER BELOW THE WORKING-STORAGE
017380*    SECTION HEADER - NOT COMPUTED, JUST LOOKED UP.
017390     MOVE C-CUM-DAYS(C-DS-MONTH) TO C-DS-ORDINAL.                 
017400     COMPUTE C-DS-ORDINAL = C-DS-ORDINAL + C-DS-DAY.              
017410                                                                  
017420*    CP6-036 - FEB 29 OF THIS YEAR ONLY COUNTS TOWARD THE
017430*    ORDINAL DAY NUMBER WHEN THE DATE BEING SERIALIZED IS IN
017440*    MARCH OR LATER.  A JANUARY OR FEBRUARY DATE IN A LEAP
017450*    YEAR HAS NOT REACHED FEB 29 YET AND MUST NOT GET THE
017460*    PLUS-ONE.  OMITTING THIS GATE IS WHAT MISFIRED BEFORE.
017470     IF IS-LEAP-YEAR AND C-DS-MONTH > 2                           CP6-036
017480         COMPUTE C-DS-ORDINAL = C-DS-ORDINAL + 1                  
017490     END-IF.                                                      
017500                                                                  
017510*    SERIAL = WHOLE YEARS BEFORE THIS ONE (365 PER YEAR PLUS
017520*    THEIR LEAP DAYS) PLUS THE ORDINAL DAY WITHIN THIS YEAR.
017530     COMPUTE C-DS-SERIAL =                                        
017540         (C-DS-YEAR-LESS-1 * 365) + C-DS-LEAP-DAYS                
017550             + C-DS-ORDINAL.                                      
017560                                                                  
017570 7100-EXIT.                                                       
017580     EXIT.                                                        
017590                                                                  
017600                                                                  
017610 8000-CLOSING.                                                    
017620*    NO CLOSE IS ATTEMPTED ON THE ABORT PATH - THE OWNER-BLANK
017630*    ABORT IN 1000-INITIALIZE CAN FIRE BEFORE SOME FILES ARE
017640*    EVEN OPENED.
017650     IF C-ABORT-SWITCH NOT = "YES"                                
017660         CLOSE PORTFOLIO                                          
017670         CLOSE PRICEFEED                                          
017680         CLOSE STOCKPRICE                                         
017690         CLOSE PORTFOLIOVALUE                                     
017700         CLOSE VALRPT                                             
017710         CLOSE PERFRPT                                            
017720         CLOSE NOTICEOUT                                          
017730     END-IF.                                                      
017740                                                                  
017750 8000-EXIT.                                                       
017760     EXIT.                                                        
